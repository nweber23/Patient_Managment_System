000100******************************************************************
000200*    COPYBOOK:   PATEDITLK                                       *
000300*                                                                 *
000400*    DESCRIBES:  CALL PARAMETER BLOCK FOR PATEDIT (THE RECORD-    *
000500*                MAINTENANCE SUBPROGRAM).  THE TRANSACTION-RECORD *
000600*                BEING PROCESSED (EN/EA/EB/ET/EM) IS ITSELF A     *
000700*                SEPARATE CALL PARAMETER - SAME TWO-PARAMETER     *
000800*                CONVENTION AS PATMGLK:                           *
000900*       CALL "PATEDIT" USING PATEDITLK, TRANSACTION-RECORD.       *
001000*                                                                 *
001100*    USED BY:    PATEDIT (LINKAGE), PATCTRL                       *
001200******************************************************************
001300*    07/30/99  TGD  0067  ORIGINAL CODING                        CHG0067
001400******************************************************************
001500 01  PATEDITLK.
001600     05  PE-ADVISORY-SW            PIC X(01).
001700         88  PE-SENIOR-CROSSOVER       VALUE "Y".
001800     05  PE-RETURN-CODE            PIC S9(04) COMP.
001900         88  PE-ALL-OK                 VALUE +0.
002000         88  PE-NOT-FOUND              VALUE -1.
002100         88  PE-NO-CHANGE-UNCHANGED    VALUE -2.
002200         88  PE-DUP-NAME               VALUE -3.
002300         88  PE-SENIOR-AGE-REJECTED    VALUE -4.
002400         88  PE-OUT-OF-RANGE           VALUE -5.
002500     05  FILLER                    PIC X(08).
