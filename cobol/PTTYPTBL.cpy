000100******************************************************************
000200*    COPYBOOK:   PTTYPTBL                                        *
000300*    DESCRIBES:  THE STATIC PATIENT-TYPE REFERENCE TABLE          *
000400*                (EMERGENCY/SENIOR/REGULAR - PRIORITY, ICON,      *
000500*                 QUEUE-DISPLAY-NAME PER BAND)                    *
000600*                                                                 *
000700*    USED BY:    PATTYPE (LOADS IT - PATMGMT CALLS PATTYPE        *
000800*                RATHER THAN COPYING THIS TABLE ITSELF)           *
000900*                                                                 *
001000*    LOADED THE OLD WAY - ONE VALUE'D FILLER STRING, REDEFINED    *
001100*    AS THE OCCURS TABLE, SO THE TABLE IS SET UP AT LOAD TIME     *
001200*    WITHOUT A CHAIN OF MOVE STATEMENTS.                          *
001300******************************************************************
001400*    01/09/97  JRS  0001  ORIGINAL CODING                        CHG0001
001500*    11/02/98  TGD  0061  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  CHG0061
001600******************************************************************
001700 01  PT-TABLE-LOAD-AREA.
001800     05  FILLER PIC X(33) VALUE
001900         "11[EMERGENCY]Emergency Queue     ".
002000     05  FILLER PIC X(33) VALUE
002100         "22[SENIOR]   Senior Queue        ".
002200     05  FILLER PIC X(33) VALUE
002300         "33[REGULAR]  Regular Queue       ".
002400 01  PATIENT-TYPE-TABLE REDEFINES PT-TABLE-LOAD-AREA.
002500     05  PT-ENTRY OCCURS 3 TIMES.
002600         10  PT-CODE           PIC 9(1).
002700         10  PT-PRIORITY       PIC 9(1).
002800         10  PT-ICON           PIC X(11).
002900         10  PT-QUEUE-NAME     PIC X(20).
