000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  PATTYPE.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/92.
000700       DATE-COMPILED. 03/14/92.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    LOOKS UP THE PRIORITY RANK, WAITING-ROOM ICON AND QUEUE
001300*    DISPLAY NAME FOR ONE OF THE THREE TRIAGE BANDS -
001400*    EMERGENCY, SENIOR, REGULAR.  CALLED BY PATMGMT EVERY TIME A
001500*    PATIENT IS ENQUEUED, AND BY PATCTRL WHEN IT BUILDS THE
001600*    WAITING-ROOM REPORT HEADINGS.
001700*
001800*    THE TABLE ITSELF IS THE COPYBOOK PTTYPTBL - A LOAD-TIME
001900*    CONSTANT, NOT MAINTAINED BY THIS OR ANY OTHER PROGRAM.
002000******************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    03/14/92  JRS  0015  ORIGINAL CODING                        CHG0015
002400*    11/02/98  TGD  0061  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  CHG0061
002500*    07/30/99  TGD  0067  RETURN TY-CODE-INVALID FOR BAD CODE     CHG0067
002600*    02/11/03  MLF  0091  COMMENT CLEANUP, NO LOGIC CHANGE        CHG0091
002700******************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           C01 IS NEXT-PAGE.
003400       INPUT-OUTPUT SECTION.
003500
003600       DATA DIVISION.
003700       FILE SECTION.
003800
003900       WORKING-STORAGE SECTION.
004000       01  MISC-FIELDS.
004100           05  TY-SUB                PIC 9(02) COMP.
004200           05  FILLER                PIC X(04).
004210       01  MISC-FIELDS-TRACE REDEFINES MISC-FIELDS.
004220           05  TY-SUB-TRACE          PIC X(06).
004300
004400       01  FLAGS-AND-SWITCHES.
004500           05  MORE-TABLE-ROWS-SW    PIC X(01) VALUE "Y".
004600               88  NO-MORE-TABLE-ROWS    VALUE "N".
004700           05  ROW-FOUND-SW          PIC X(01) VALUE "N".
004800               88  ROW-FOUND             VALUE "Y".
004900           05  FILLER                PIC X(02).
004910       01  SWITCH-PAIR-VIEW REDEFINES FLAGS-AND-SWITCHES.
004920           05  SWITCH-PAIR           PIC X(02).
004930           05  FILLER                PIC X(02).
005000
005100       COPY PTTYPTBL.
005200
005300       LINKAGE SECTION.
005400       COPY TYPELINK.
005500
005600       PROCEDURE DIVISION USING TYPELINK-REC.
005700           MOVE "N" TO ROW-FOUND-SW.
005800           MOVE "Y" TO MORE-TABLE-ROWS-SW.
005900           MOVE ZERO TO TY-RETURN-CODE.
006000           PERFORM 100-FIND-TYPE-ROW THRU 100-EXIT
006100                   VARYING TY-SUB FROM 1 BY 1 UNTIL
006200                   TY-SUB > 3 OR NO-MORE-TABLE-ROWS.
006300
006400           IF NOT ROW-FOUND
006500               MOVE -1 TO TY-RETURN-CODE
006600               MOVE ZERO TO TY-PRIORITY
006700               MOVE SPACES TO TY-ICON, TY-QUEUE-NAME
006800               GOBACK.
006900
007000           GOBACK.
007100
007200       100-FIND-TYPE-ROW.
007300           IF PT-CODE(TY-SUB) NOT EQUAL TO TY-TYPE-CODE
007400               GO TO 100-EXIT.
007500
007600           MOVE "Y" TO ROW-FOUND-SW.
007700           MOVE "N" TO MORE-TABLE-ROWS-SW.
007800           MOVE PT-PRIORITY(TY-SUB)    TO TY-PRIORITY.
007900           MOVE PT-ICON(TY-SUB)        TO TY-ICON.
008000           MOVE PT-QUEUE-NAME(TY-SUB)  TO TY-QUEUE-NAME.
008100       100-EXIT.
008200           EXIT.
