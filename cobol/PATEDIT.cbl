000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PATEDIT.
000300       AUTHOR. TOM DUNCAN.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 07/30/99.
000600       DATE-COMPILED. 07/30/99.
000700       SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*    THE RECORD-MAINTENANCE SUBPROGRAM.  CALLED BY PATCTRL FOR
001200*    EVERY EN/EA/EB/ET/EM TRANSACTION.  LOCATES THE PATIENT BY
001300*    NAME THROUGH PATMGMT, THEN EITHER APPENDS AN AUDIT NOTE
001400*    (NAME/AGE/BIRTHDAY/FREE-TEXT) OR, FOR A TYPE CHANGE, PULLS
001500*    THE RECORD OUT OF ITS OLD QUEUE AND RE-FILES IT INTO THE NEW
001600*    ONE.  NAME/AGE/BIRTHDAY ARE NEVER OVERWRITTEN IN PLACE - THE
001700*    OPERATOR SEES A NOTE ON THE RECORD AND MAKES THE CORRECTION
001800*    THROUGH WHATEVER CHANNEL ACTUALLY OWNS THAT DATA. ONLY THE
001900*    PATIENT TYPE CODE IS EVER CHANGED BY THIS PROGRAM.
002000*
002100*    THE "NEW NAME" REQUESTED ON AN EN TRANSACTION RIDES IN
002200*    TXN-NOTE-TEXT (TRANSREC HAS ONLY ONE NAME FIELD, ALREADY
002300*    SPOKEN FOR AS THE LOOKUP KEY) - SAME DOUBLE DUTY TXN-AGE/
002400*    TXN-BIRTHDAY/TXN-TYPE-CODE ALREADY PULL FOR EA/EB/ET.
002500******************************************************************
002600*    CHANGE LOG
002700*    ----------
002800*    07/30/99  TGD  0067  ORIGINAL CODING                        CHG0067
002900*    02/11/03  MLF  0091  ADDED SENIOR-CROSSOVER ADVISORY CHECK   CHG0091
003000*    09/04/05  RVK  0108  REJECT AGE/BIRTHDAY EDITS OUT OF THE     CHG0108
003100*                         0-150 / NOT-FUTURE RANGE
003200*    03/19/08  DDP  0122  DUPLICATE-NAME GUARD ON NAME-CHANGE      CHG0122
003300*                         REQUESTS
003350*    05/14/09  JWC  0131  000-HOUSEKEEPING, 200 AND 500 WERE ALL    CHG0131
003360*                         TESTING PM-ALL-OK, WHICH PATMGMT NEVER
003370*                         SET ON A FIND/UPDATE/REMOVE MISS (SEE
003380*                         PATMGMT CHG0131) - NOT-FOUND NAMES FELL
003390*                         THROUGH EVERY GUARD AND EN COULD NEVER
003395*                         SUCCEED.  NOW TESTS PM-FOUND-SW DIRECTLY.
003400******************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       SPECIAL-NAMES.
004000           C01 IS NEXT-PAGE.
004100       INPUT-OUTPUT SECTION.
004200
004300       DATA DIVISION.
004400       FILE SECTION.
004500
004600       WORKING-STORAGE SECTION.
004700       01  MISC-FIELDS.
004800           05  ED-SUB                PIC 9(02) COMP.
004900           05  FILLER                PIC X(04).
005000       01  MISC-FIELDS-TRACE REDEFINES MISC-FIELDS.
005100           05  ED-SUB-TRACE          PIC X(06).
005200
005300       01  FLAGS-AND-SWITCHES.
005400           05  REQUEST-CHANGED-SW    PIC X(01) VALUE "N".
005500               88  REQUEST-IS-A-CHANGE   VALUE "Y".
005600           05  OUT-OF-RANGE-SW       PIC X(01) VALUE "N".
005700               88  VALUE-OUT-OF-RANGE     VALUE "Y".
005800           05  FILLER                PIC X(02).
005900       01  SWITCH-PAIR-VIEW REDEFINES FLAGS-AND-SWITCHES.
006000           05  SWITCH-PAIR           PIC X(02).
006100           05  FILLER                PIC X(02).
006200
006300*    HOLD- FIELDS PRESERVE THE PATIENT'S PRE-EDIT VALUES ACROSS
006400*    THE LATER PATMGMT CALLS THAT RE-USE PATIENT-RECORD AS A
006500*    SCRATCH AREA.
006600       01  HOLD-FIELDS.
006700           05  HOLD-OLD-NAME         PIC X(40).
006800           05  HOLD-NEW-NAME         PIC X(40).
006900           05  HOLD-OLD-AGE          PIC 9(03).
007000           05  HOLD-OLD-BIRTHDAY     PIC 9(08).
007100           05  HOLD-OLD-TYPE-CODE    PIC 9(01).
007200
007300       01  WS-CURRENT-DATE           PIC 9(06).
007400       01  WS-TODAY-CCYYMMDD.
007500           05  WS-TODAY-CCYY         PIC 9(04).
007600           05  WS-TODAY-MM           PIC 9(02).
007700           05  WS-TODAY-DD           PIC 9(02).
007800
007900       01  WS-NOTE-LINE              PIC X(80).
008000
008100       COPY PATMGLK.
008200
008300*    PATIENT-RECORD DOUBLES AS SCRATCH SPACE FOR WHATEVER
008400*    PATMGMT HANDS BACK ON A FIND/REMOVE CALL.
008500       COPY PATREC.
008600
008700       COPY ABENDREC.
008800
008900       LINKAGE SECTION.
009000       COPY PATEDITLK.
009100       COPY TRANSREC.
009200
009300       PROCEDURE DIVISION USING PATEDITLK, TRANSACTION-RECORD.
009400       000-HOUSEKEEPING.
009500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
009600           MOVE ZERO TO PE-RETURN-CODE.
009700           MOVE "N" TO PE-ADVISORY-SW.
009800
009900           PERFORM 100-LOCATE-PATIENT THRU 100-EXIT.
010000           IF PM-NOT-FOUND
010100               MOVE -1 TO PE-RETURN-CODE
010200               GO TO 000-EXIT.
010300
010400           MOVE PATIENT-NAME TO HOLD-OLD-NAME.
010500           MOVE PATIENT-AGE TO HOLD-OLD-AGE.
010600           MOVE PATIENT-BIRTHDAY TO HOLD-OLD-BIRTHDAY.
010700           MOVE PATIENT-TYPE-CODE TO HOLD-OLD-TYPE-CODE.
010800
010900           EVALUATE TRUE
011000               WHEN TXN-IS-EDIT-NAME
011100                   PERFORM 200-EDIT-NAME-ACTION THRU 200-EXIT
011200               WHEN TXN-IS-EDIT-AGE
011300                   PERFORM 300-EDIT-AGE-ACTION THRU 300-EXIT
011400               WHEN TXN-IS-EDIT-BIRTHDAY
011500                   PERFORM 400-EDIT-BIRTHDAY-ACTION THRU 400-EXIT
011600               WHEN TXN-IS-EDIT-TYPE
011700                   PERFORM 500-EDIT-TYPE-ACTION THRU 500-EXIT
011800               WHEN TXN-IS-ADD-NOTE
011900                   PERFORM 600-ADD-NOTE-ACTION THRU 600-EXIT
012000               WHEN OTHER
012100                   MOVE -1 TO PE-RETURN-CODE
012200           END-EVALUATE.
012300       000-EXIT.
012400           EXIT.
012500
012600           GOBACK.
012700
012800*    100-LOCATE-PATIENT - FINDS THE PATIENT RECORD BY EXACT NAME.
012900*    LEAVES PATIENT-RECORD LOADED WHEN FOUND; PATMGMT LEAVES IT
013000*    UNCHANGED WHEN NOT FOUND.
013100       100-LOCATE-PATIENT.
013200           MOVE "100-LOCATE-PATIENT" TO PARA-NAME.
013300           MOVE 50 TO PM-FUNCTION-CODE.
013400           MOVE TXN-NAME TO PM-SEARCH-NAME.
013500           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
013600       100-EXIT.
013700           EXIT.
013800
013900*    200-EDIT-NAME-ACTION (EN) - NEVER RENAMES THE RECORD.  LOGS
014000*    THE REQUESTED NAME CHANGE AS A NOTE FOR A HUMAN TO ACT ON,
014100*    AFTER CHECKING IT IS A REAL CHANGE AND NOT ALREADY IN USE.
014200       200-EDIT-NAME-ACTION.
014300           MOVE "200-EDIT-NAME-ACTION" TO PARA-NAME.
014400           MOVE TXN-NOTE-TEXT(1:40) TO HOLD-NEW-NAME.
014500
014600           IF HOLD-NEW-NAME = HOLD-OLD-NAME
014700               MOVE -2 TO PE-RETURN-CODE
014800               GO TO 200-EXIT.
014900
015000           MOVE 50 TO PM-FUNCTION-CODE.
015100           MOVE HOLD-NEW-NAME TO PM-SEARCH-NAME.
015200           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
015300           IF PM-FOUND
015400               MOVE -3 TO PE-RETURN-CODE
015500               GO TO 200-EXIT.
015600
015700*    PATMGMT LEFT PATIENT-RECORD UNTOUCHED ON THE NOT-FOUND PATH
015800*    ABOVE, SO THE ORIGINAL PATIENT IS STILL LOADED HERE.
015900           STRING "NAME CHANGE REQUESTED FROM '" DELIMITED BY SIZE
016000                  HOLD-OLD-NAME DELIMITED BY SIZE
016100                  "' TO '" DELIMITED BY SIZE
016200                  HOLD-NEW-NAME DELIMITED BY SIZE
016300                  "' - REQUIRES MANUAL UPDATE" DELIMITED BY SIZE
016400                  INTO WS-NOTE-LINE.
016500           PERFORM 250-APPEND-NOTE THRU 250-EXIT.
016600
016700           MOVE 65 TO PM-FUNCTION-CODE.
016800           MOVE HOLD-OLD-NAME TO PM-SEARCH-NAME.
016900           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
017000       200-EXIT.
017100           EXIT.
017200
017300*    250-APPEND-NOTE - SHARED BY EVERY EDIT ACTION THAT ONLY
017400*    LOGS A NOTE. APPENDS WS-NOTE-LINE, CAPPED AT 20 NOTES -
017500*    OLDEST NOTE IS DROPPED TO MAKE ROOM, SAME AS PATMGMT'S
017600*    IN-MEMORY LIMIT.
017700       250-APPEND-NOTE.
017800           IF PATIENT-NOTE-COUNT >= 20
017900               PERFORM 260-SHIFT-NOTES-UP THRU 260-EXIT
018000           ELSE
018100               ADD 1 TO PATIENT-NOTE-COUNT.
018200           MOVE WS-NOTE-LINE TO PATIENT-NOTES(PATIENT-NOTE-COUNT).
018300       250-EXIT.
018400           EXIT.
018500       260-SHIFT-NOTES-UP.
018600           PERFORM 270-SHIFT-ONE-NOTE THRU 270-EXIT
018700                   VARYING ED-SUB FROM 1 BY 1
018800                   UNTIL ED-SUB > 19.
018900       260-EXIT.
019000           EXIT.
019100       270-SHIFT-ONE-NOTE.
019200           MOVE PATIENT-NOTES(ED-SUB + 1) TO
019300               PATIENT-NOTES(ED-SUB).
019400       270-EXIT.
019500           EXIT.
019600
019700*    300-EDIT-AGE-ACTION (EA) - BOUNDS-CHECKS THE REQUESTED AGE,
019800*    RUNS THE ADVISORY SENIOR-CROSSOVER CHECK, THEN LOGS A NOTE.
019900*    THE PATIENT'S ACTUAL AGE IS NEVER TOUCHED.
020000       300-EDIT-AGE-ACTION.
020100           MOVE "300-EDIT-AGE-ACTION" TO PARA-NAME.
020200           IF TXN-AGE = HOLD-OLD-AGE
020300               MOVE -2 TO PE-RETURN-CODE
020400               GO TO 300-EXIT.
020500
020600           IF TXN-AGE > 150
020700               MOVE -5 TO PE-RETURN-CODE
020800               GO TO 300-EXIT.
020900
021000           PERFORM 350-SENIOR-CROSSOVER-CHECK THRU 350-EXIT.
021100
021200           STRING "AGE CHANGE REQUESTED FROM " DELIMITED BY SIZE
021300                  HOLD-OLD-AGE DELIMITED BY SIZE
021400                  " TO " DELIMITED BY SIZE
021500                  TXN-AGE DELIMITED BY SIZE
021600                  " - REQUIRES MANUAL UPDATE" DELIMITED BY SIZE
021700                  INTO WS-NOTE-LINE.
021800           PERFORM 250-APPEND-NOTE THRU 250-EXIT.
021900
022000           MOVE 65 TO PM-FUNCTION-CODE.
022100           MOVE HOLD-OLD-NAME TO PM-SEARCH-NAME.
022200           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
022300       300-EXIT.
022400           EXIT.
022500
022600*    350-SENIOR-CROSSOVER-CHECK - ADVISORY ONLY.  FLAGS WHEN THE
022700*    REQUESTED AGE WOULD PUT A REGULAR PATIENT OVER THE SENIOR
022800*    THRESHOLD OR A SENIOR PATIENT UNDER IT. DOES NOT BLOCK OR
022900*    CHANGE ANYTHING - THE TYPE CODE ONLY CHANGES THROUGH AN ET
023000*    TRANSACTION.
023100       350-SENIOR-CROSSOVER-CHECK.
023200           IF HOLD-OLD-TYPE-CODE = 3 AND TXN-AGE >= 75
023300               MOVE "Y" TO PE-ADVISORY-SW
023400           END-IF.
023500           IF HOLD-OLD-TYPE-CODE = 2 AND TXN-AGE < 75
023600               MOVE "Y" TO PE-ADVISORY-SW
023700           END-IF.
023800       350-EXIT.
023900           EXIT.
024000
024100*    400-EDIT-BIRTHDAY-ACTION (EB) - BOUNDS-CHECKS THE REQUESTED
024200*    BIRTHDAY (NOT IN THE FUTURE, NOT MORE THAN 150 YEARS AGO),
024300*    THEN LOGS A NOTE. THE PATIENT'S ACTUAL BIRTHDAY NEVER
024400*    CHANGES.
024500       400-EDIT-BIRTHDAY-ACTION.
024600           MOVE "400-EDIT-BIRTHDAY-ACTION" TO PARA-NAME.
024700           IF TXN-BIRTHDAY = HOLD-OLD-BIRTHDAY
024800               MOVE -2 TO PE-RETURN-CODE
024900               GO TO 400-EXIT.
025000
025100           ACCEPT WS-CURRENT-DATE FROM DATE.
025200           STRING "20" DELIMITED BY SIZE
025300                  WS-CURRENT-DATE DELIMITED BY SIZE
025400                  INTO WS-TODAY-CCYYMMDD.
025500
025600           IF TXN-BIRTHDAY > WS-TODAY-CCYYMMDD
025700               MOVE -5 TO PE-RETURN-CODE
025800               GO TO 400-EXIT.
025900
026000           IF TXN-BIRTH-CCYY < WS-TODAY-CCYY - 150
026100               MOVE -5 TO PE-RETURN-CODE
026200               GO TO 400-EXIT.
026300
026400           STRING "BIRTHDAY CHANGE REQUESTED FROM "
026500                  DELIMITED BY SIZE
026600                  HOLD-OLD-BIRTHDAY DELIMITED BY SIZE
026700                  " TO " DELIMITED BY SIZE
026800                  TXN-BIRTHDAY DELIMITED BY SIZE
026900                  " - REQUIRES MANUAL UPDATE" DELIMITED BY SIZE
027000                  INTO WS-NOTE-LINE.
027100           PERFORM 250-APPEND-NOTE THRU 250-EXIT.
027200
027300           MOVE 65 TO PM-FUNCTION-CODE.
027400           MOVE HOLD-OLD-NAME TO PM-SEARCH-NAME.
027500           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
027600       400-EXIT.
027700           EXIT.
027800
027900*    500-EDIT-TYPE-ACTION (ET) - THE ONE FIELD THIS PROGRAM IS
028000*    ALLOWED TO ACTUALLY CHANGE. ENFORCES THE SENIOR-ELIGIBILITY
028100*    HARD GATE, THEN PULLS THE RECORD OUT OF ITS OLD QUEUE AND
028200*    RE-FILES IT INTO THE NEW ONE WITHOUT RESETTING ITS ARRIVAL
028300*    TIME.
028400       500-EDIT-TYPE-ACTION.
028500           MOVE "500-EDIT-TYPE-ACTION" TO PARA-NAME.
028600           IF TXN-TYPE-CODE = HOLD-OLD-TYPE-CODE
028700               MOVE -2 TO PE-RETURN-CODE
028800               GO TO 500-EXIT.
028900
029000           IF TXN-TYPE-CODE = 2 AND HOLD-OLD-AGE < 75
029100               MOVE -4 TO PE-RETURN-CODE
029200               GO TO 500-EXIT.
029300
029400           MOVE 60 TO PM-FUNCTION-CODE.
029500           MOVE HOLD-OLD-NAME TO PM-SEARCH-NAME.
029600           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
029700           IF PM-NOT-FOUND
029800               MOVE -1 TO PE-RETURN-CODE
029900               GO TO 500-EXIT.
030000
030100           MOVE TXN-TYPE-CODE TO PATIENT-TYPE-CODE.
030200
030300           MOVE 15 TO PM-FUNCTION-CODE.
030400           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
030500       500-EXIT.
030600           EXIT.
030700
030800*    600-ADD-NOTE-ACTION (EM) - FREE-TEXT AUDIT NOTE, NO FIELD
030900*    IMPLICATED. STRAIGHT APPEND, SAME 20-ENTRY CAP AS EVERY
031000*    OTHER NOTE-ADDING PATH ABOVE.
031100       600-ADD-NOTE-ACTION.
031200           MOVE "600-ADD-NOTE-ACTION" TO PARA-NAME.
031300           IF TXN-NOTE-TEXT = SPACES
031400               MOVE -2 TO PE-RETURN-CODE
031500               GO TO 600-EXIT.
031600
031700           MOVE TXN-NOTE-TEXT TO WS-NOTE-LINE.
031800           PERFORM 250-APPEND-NOTE THRU 250-EXIT.
031900
032000           MOVE 65 TO PM-FUNCTION-CODE.
032100           MOVE HOLD-OLD-NAME TO PM-SEARCH-NAME.
032200           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
032300       600-EXIT.
032400           EXIT.
