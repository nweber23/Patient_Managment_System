000100******************************************************************
000200*    COPYBOOK:   QCFGTBL                                         *
000300*    DESCRIBES:  PER-QUEUE MAXIMUM-CAPACITY REFERENCE TABLE       *
000400*                (EMERGENCY/SENIOR/REGULAR, PLUS THE COMBINED    *
000500*                 TOTAL-ACROSS-ALL-THREE LIMIT UNDER CODE 0)      *
000600*                                                                 *
000700*    USED BY:    QUEPCT (LOADS IT)                                *
000800******************************************************************
000900*    03/14/98  TGD  0044  ORIGINAL CODING                        CHG0044
001000******************************************************************
001100 01  QC-TABLE-LOAD-AREA.
001200     05  FILLER PIC X(04) VALUE "1010".
001300     05  FILLER PIC X(04) VALUE "2015".
001400     05  FILLER PIC X(04) VALUE "3025".
001500     05  FILLER PIC X(04) VALUE "0050".
001600 01  QUEUE-CONFIG-TABLE REDEFINES QC-TABLE-LOAD-AREA.
001700     05  QC-ENTRY OCCURS 4 TIMES.
001800         10  QC-CODE              PIC 9(1).
001900         10  QC-MAX-CAPACITY      PIC 9(3).
