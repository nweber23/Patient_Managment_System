000100******************************************************************
000200*    COPYBOOK:   TYPELINK                                        *
000300*    DESCRIBES:  CALL PARAMETER BLOCK FOR PATTYPE (THE PATIENT-  *
000400*                TYPE CLASSIFICATION LOOKUP SUBPROGRAM).          *
000500*                                                                 *
000600*    USED BY:    PATTYPE (LINKAGE), PATMGMT                       *
000700******************************************************************
000800*    01/01/92  JRS  0015  ORIGINAL CODING                        CHG0015
000900******************************************************************
001000 01  TYPELINK-REC.
001100     05  TY-TYPE-CODE              PIC 9(01).
001200     05  TY-PRIORITY               PIC 9(01).
001300     05  TY-ICON                   PIC X(11).
001400     05  TY-QUEUE-NAME             PIC X(20).
001500     05  TY-RETURN-CODE            PIC S9(04) COMP.
001600         88  TY-ALL-OK                 VALUE +0.
001700         88  TY-CODE-INVALID           VALUE -1.
001800     05  FILLER                    PIC X(08).
