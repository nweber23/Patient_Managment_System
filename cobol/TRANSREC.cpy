000100******************************************************************
000200*    COPYBOOK:   TRANSREC                                        *
000300*    DESCRIBES:  ONE INTAKE TRANSACTION - THE DAILY RUN'S INPUT   *
000400*                DRIVES EVERY ACTION PATCTRL TAKES AGAINST THE    *
000500*                THREE TRIAGE QUEUES.                             *
000600*                                                                 *
000700*    USED BY:    PATCTRL (FD), PATBULK, PATEDIT (LINKAGE COPIES)  *
000800******************************************************************
000900*    02/02/97  JRS  0003  ORIGINAL CODING                        CHG0003
001000*    03/14/98  TGD  0044  ADDED CT/CA/CR BULK-ACTION CODES        CHG0044
001100*    07/30/99  TGD  0067  ADDED EN/EA/EB/ET/EM EDIT CODES         CHG0067
001200******************************************************************
001300 01  TRANSACTION-RECORD.
001400     05  TXN-CODE                 PIC X(02).
001500         88  TXN-IS-ADD-PATIENT       VALUE "AP".
001600         88  TXN-IS-PRINT-QUEUE       VALUE "PQ".
001700         88  TXN-IS-PRINT-NEXT        VALUE "PN".
001800         88  TXN-IS-CALL-UP           VALUE "CQ".
001900         88  TXN-IS-CLEAR-TYPE        VALUE "CT".
002000         88  TXN-IS-CLEAR-ALL         VALUE "CA".
002100         88  TXN-IS-CLEAR-AGE-RANGE   VALUE "CR".
002200         88  TXN-IS-EDIT-NAME         VALUE "EN".
002300         88  TXN-IS-EDIT-AGE          VALUE "EA".
002400         88  TXN-IS-EDIT-BIRTHDAY     VALUE "EB".
002500         88  TXN-IS-EDIT-TYPE         VALUE "ET".
002600         88  TXN-IS-ADD-NOTE          VALUE "EM".
002700     05  TXN-NAME                  PIC X(40).
002800     05  TXN-AGE                   PIC 9(03).
002900     05  TXN-AGE-TO                PIC 9(03).
003000     05  TXN-BIRTHDAY              PIC 9(08).
003100     05  TXN-BIRTHDAY-X REDEFINES TXN-BIRTHDAY.
003200         10  TXN-BIRTH-CCYY        PIC 9(04).
003300         10  TXN-BIRTH-MM          PIC 9(02).
003400         10  TXN-BIRTH-DD          PIC 9(02).
003500     05  TXN-EMERGENCY-FLAG        PIC X(01).
003600         88  TXN-IS-EMERGENCY      VALUE "Y".
003700     05  TXN-TYPE-CODE             PIC 9(01).
003800     05  TXN-NOTE-TEXT             PIC X(80).
003900     05  FILLER                    PIC X(12).
