000100******************************************************************
000200*    COPYBOOK:   PATBULKLK                                       *
000300*                                                                 *
000400*    DESCRIBES:  CALL PARAMETER BLOCK FOR PATBULK (THE BULK       *
000500*                CLEAR-QUEUE SUBPROGRAM).  PB-FUNCTION-CODE       *
000600*                SELECTS CT/CA/CR; PB-RESULT-NAMES COMES BACK     *
000700*                HOLDING EVERY PATIENT NAME PATBULK REMOVED - NOT *
000800*                PRINTED ON ANY REPORT TODAY, KEPT FOR LATER USE.  *
000900*                                                                 *
001000*    USED BY:    PATBULK (LINKAGE), PATCTRL                       *
001100******************************************************************
001200*    07/30/99  TGD  0067  ORIGINAL CODING                        CHG0067
001300******************************************************************
001400 01  PATBULKLK.
001500     05  PB-FUNCTION-CODE          PIC 9(02).
001600         88  PB-CLEAR-BY-TYPE          VALUE 10.
001700         88  PB-CLEAR-ALL              VALUE 20.
001800         88  PB-CLEAR-AGE-RANGE        VALUE 30.
001900     05  PB-TYPE-CODE              PIC 9(01).
002000     05  PB-AGE-FROM               PIC 9(03).
002100     05  PB-AGE-TO                 PIC 9(03).
002200     05  PB-RESULT-COUNT           PIC 9(03) COMP.
002300     05  PB-RESULT-NAMES OCCURS 50 TIMES PIC X(40).
002400     05  PB-RETURN-CODE            PIC S9(04) COMP.
002500         88  PB-ALL-OK                 VALUE +0.
002600         88  PB-BAD-AGE-RANGE          VALUE -1.
002700     05  FILLER                    PIC X(08).
