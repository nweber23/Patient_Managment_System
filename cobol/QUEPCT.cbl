000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. QUEPCT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 03/14/98.
000600       DATE-COMPILED. 03/14/98.
000700       SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*    GIVEN A QUEUE TYPE CODE AND ITS CURRENT OCCUPANCY, RETURNS
001200*    THE OCCUPANCY PERCENTAGE AND A NORMAL/WARNING/CRITICAL
001300*    STATUS AGAINST THAT QUEUE'S MAXIMUM CAPACITY.  CALLED BY
001400*    PATCTRL ONCE PER QUEUE (EMERGENCY/SENIOR/REGULAR/TOTAL) AT
001500*    END OF RUN FOR THE REPORT'S QUEUE-STATUS LINE.
001600*
001700*    THIS IS AN ADVISORY CALCULATION ONLY - SEE QUEPCTLK.  NO
001800*    CALLER IS PERMITTED TO USE QP-AT-CAPACITY TO BLOCK AN
001900*    ENQUEUE; PATMGMT NEVER CHECKS IT.
002000******************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    03/14/98  TGD  0044  ORIGINAL CODING - REPLACES THE OLD     CHG0044
002400*                         DB2 REIMBURSEMENT-PERCENTAGE STORED
002500*                         PROCEDURE FOR THE NEW TRIAGE SYSTEM
002600*    11/02/98  TGD  0061  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  CHG0061
002700*    07/30/99  TGD  0067  ADDED QP-AT-CAPACITY SIMPLE COMPARE     CHG0067
002800*    02/11/03  MLF  0091  TIGHTENED CRITICAL THRESHOLD TO .95     CHG0091
002900******************************************************************
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-390.
003300       OBJECT-COMPUTER. IBM-390.
003400       SPECIAL-NAMES.
003500           C01 IS NEXT-PAGE.
003600       INPUT-OUTPUT SECTION.
003700
003800       DATA DIVISION.
003900       FILE SECTION.
004000
004100       WORKING-STORAGE SECTION.
004200       01  MISC-FIELDS.
004300           05  QC-SUB                PIC 9(02) COMP.
004400           05  FILLER                PIC X(04).
004500       01  MISC-FIELDS-TRACE REDEFINES MISC-FIELDS.
004600           05  QC-SUB-TRACE          PIC X(06).
004700
004800       01  FLAGS-AND-SWITCHES.
004900           05  MORE-TABLE-ROWS-SW    PIC X(01) VALUE "Y".
005000               88  NO-MORE-TABLE-ROWS    VALUE "N".
005100           05  ROW-FOUND-SW          PIC X(01) VALUE "N".
005200               88  ROW-FOUND             VALUE "Y".
005300           05  FILLER                PIC X(02).
005400       01  SWITCH-PAIR-VIEW REDEFINES FLAGS-AND-SWITCHES.
005500           05  SWITCH-PAIR           PIC X(02).
005600           05  FILLER                PIC X(02).
005700
005800       COPY QCFGTBL.
005900
006000       LINKAGE SECTION.
006100       COPY QUEPCTLK.
006200
006300       PROCEDURE DIVISION USING QUEPCTLK-REC.
006400           MOVE ZERO TO QP-RETURN-CODE.
006500           MOVE "N" TO ROW-FOUND-SW.
006600           MOVE "Y" TO MORE-TABLE-ROWS-SW.
006700           PERFORM 100-FIND-MAX-CAPACITY THRU 100-EXIT
006800                   VARYING QC-SUB FROM 1 BY 1 UNTIL
006900                   QC-SUB > 4 OR NO-MORE-TABLE-ROWS.
007000
007100           IF NOT ROW-FOUND
007200               MOVE -1 TO QP-RETURN-CODE
007300               GOBACK.
007400
007500           PERFORM 200-CALC-OCCUPANCY-PCT THRU 200-EXIT.
007600           PERFORM 300-SET-STATUS-CODE THRU 300-EXIT.
007700
007800           IF QP-CURRENT-COUNT >= QP-MAX-CAPACITY
007900               MOVE "Y" TO QP-AT-CAPACITY-SW
008000           ELSE
008100               MOVE "N" TO QP-AT-CAPACITY-SW.
008200
008300           GOBACK.
008400
008500       100-FIND-MAX-CAPACITY.
008600           IF QC-CODE(QC-SUB) NOT EQUAL TO QP-TYPE-CODE
008700               GO TO 100-EXIT.
008800
008900           MOVE "Y" TO ROW-FOUND-SW.
009000           MOVE "N" TO MORE-TABLE-ROWS-SW.
009100           MOVE QC-MAX-CAPACITY(QC-SUB) TO QP-MAX-CAPACITY.
009200       100-EXIT.
009300           EXIT.
009400
009500       200-CALC-OCCUPANCY-PCT.
009600           IF QP-MAX-CAPACITY = ZERO
009700               MOVE ZERO TO QP-OCCUPANCY-PCT
009800               GO TO 200-EXIT.
009900
010000           COMPUTE QP-OCCUPANCY-PCT =
010100               QP-CURRENT-COUNT / QP-MAX-CAPACITY.
010200       200-EXIT.
010300           EXIT.
010400
010500       300-SET-STATUS-CODE.
010600*    SAME SHAPE AS THE OLD PCTPROC REIMBURSEMENT-TIER CASCADE -
010700*    HIGHEST THRESHOLD WINS, FALL THROUGH TO NORMAL.
010800           IF QP-OCCUPANCY-PCT >= .9500
010900               MOVE "C" TO QP-STATUS-CODE
011000           ELSE
011100               IF QP-OCCUPANCY-PCT >= .8000
011200                   MOVE "W" TO QP-STATUS-CODE
011300               ELSE
011400                   MOVE "N" TO QP-STATUS-CODE.
011500       300-EXIT.
011600           EXIT.
