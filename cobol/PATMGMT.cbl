000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PATMGMT.
000300       AUTHOR. TOM DUNCAN.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 03/14/98.
000600       DATE-COMPILED. 03/14/98.
000700       SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*    THE TRIAGE-QUEUE ENGINE.  HOLDS THE THREE WAITING-ROOM
001200*    QUEUES (EMERGENCY, SENIOR, REGULAR) AS WORKING-STORAGE
001300*    TABLES FOR THE LIFE OF THE RUN - THIS PROGRAM IS NEVER
001400*    CANCELLED BY ITS CALLERS, SO THE TABLES PERSIST CALL TO
001500*    CALL THE SAME WAY A RESIDENT SUBSYSTEM WOULD.
001600*
001700*    EVERY OTHER NEW PROGRAM IN THIS SYSTEM (PATCTRL, PATBULK,
001800*    PATEDIT) REACHES THE QUEUES ONLY THROUGH THIS PROGRAM - NONE
001900*    OF THEM DECLARE QUEUE STORAGE OF THEIR OWN.
002000*
002100*    CALLED AS:   CALL "PATMGMT" USING PATMGMT-LINKAGE,
002200*                                      PATIENT-RECORD.
002300*    REQUEST IS SELECTED BY PM-FUNCTION-CODE - SEE PATMGLK.
002400******************************************************************
002500*    CHANGE LOG
002600*    ----------
002700*    03/14/98  TGD  0044  ORIGINAL CODING - ENQUEUE/PEEK/DEQUEUE/ CHG0044
002800*                         LIST/FIND/REMOVE/COUNT
002900*    07/30/99  TGD  0067  ADDED AGE-RANGE QUERY AND THE THREE     CHG0067
003000*                         CLEAR-xxx BULK REQUESTS FOR PATBULK
003100*    11/02/98  TGD  0061  Y2K - ARRIVAL-TS NOW CCYYMMDDHHMMSS,    CHG0061
003200*                         WAS YYMMDDHHMMSS
003300*    02/11/03  MLF  0091  FIXED LEFT-SHIFT OFF-BY-ONE ON A        CHG0091
003400*                         FULL QUEUE (400-LEFT-SHIFT-QUEUE)
003500*    09/19/05  MLF  0104  TYPE-CHANGE RE-QUEUE NO LONGER RESETS   CHG0104
003600*                         PATIENT-ARRIVAL-TS (CALLER'S REQUEST)
003650*    05/14/09  JWC  0131  600/650/700 NEVER SET PM-RETURN-CODE ON CHG0131
003660*                         A MISS - PM-ALL-OK WAS ALWAYS TRUE SO A
003670*                         FIND/UPDATE/REMOVE "FAILURE" LOOKED
003680*                         IDENTICAL TO SUCCESS TO EVERY CALLER.
003690*                         NOW SETS -3 (PM-NAME-NOT-FOUND) WHEN THE
003695*                         SCAN FALLS THROUGH ALL THREE QUEUES.
003700******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS NEXT-PAGE.
004400       INPUT-OUTPUT SECTION.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000       01  EMERGENCY-QUEUE-AREA.
005100           05  EQ-COUNT              PIC 9(02) COMP.
005200           05  FILLER                PIC X(02).
005300           05  EQ-ENTRY OCCURS 10 TIMES.
005400               10  EQ-NAME           PIC X(40).
005500               10  EQ-AGE            PIC 9(03).
005600               10  EQ-BIRTHDAY       PIC 9(08).
005700               10  EQ-TYPE-CODE      PIC 9(01).
005800               10  EQ-PRIORITY       PIC 9(01).
005900               10  EQ-ARRIVAL-TS     PIC 9(14).
006000               10  EQ-NOTE-COUNT     PIC 9(02).
006100               10  EQ-NOTES OCCURS 20 TIMES PIC X(80).
006200               10  FILLER            PIC X(30).
006300
006400       01  SENIOR-QUEUE-AREA.
006500           05  SQ-COUNT              PIC 9(02) COMP.
006600           05  FILLER                PIC X(02).
006700           05  SQ-ENTRY OCCURS 15 TIMES.
006800               10  SQ-NAME           PIC X(40).
006900               10  SQ-AGE            PIC 9(03).
007000               10  SQ-BIRTHDAY       PIC 9(08).
007100               10  SQ-TYPE-CODE      PIC 9(01).
007200               10  SQ-PRIORITY       PIC 9(01).
007300               10  SQ-ARRIVAL-TS     PIC 9(14).
007400               10  SQ-NOTE-COUNT     PIC 9(02).
007500               10  SQ-NOTES OCCURS 20 TIMES PIC X(80).
007600               10  FILLER            PIC X(30).
007700
007800       01  REGULAR-QUEUE-AREA.
007900           05  RQ-COUNT              PIC 9(02) COMP.
008000           05  FILLER                PIC X(02).
008100           05  RQ-ENTRY OCCURS 25 TIMES.
008200               10  RQ-NAME           PIC X(40).
008300               10  RQ-AGE            PIC 9(03).
008400               10  RQ-BIRTHDAY       PIC 9(08).
008500               10  RQ-TYPE-CODE      PIC 9(01).
008600               10  RQ-PRIORITY       PIC 9(01).
008700               10  RQ-ARRIVAL-TS     PIC 9(14).
008800               10  RQ-NOTE-COUNT     PIC 9(02).
008900               10  RQ-NOTES OCCURS 20 TIMES PIC X(80).
009000               10  FILLER            PIC X(30).
009100
009200       01  MISC-FIELDS.
009300           05  EQ-SUB                PIC 9(02) COMP.
009400           05  SQ-SUB                PIC 9(02) COMP.
009500           05  RQ-SUB                PIC 9(02) COMP.
009600           05  WS-SUB                PIC 9(02) COMP.
009700           05  FILLER                PIC X(04).
009800       01  SUB-TRACE-VIEW REDEFINES MISC-FIELDS.
009900           05  SUB-TRACE             PIC X(12).
010000
010100       01  FLAGS-AND-SWITCHES.
010200           05  MORE-TABLE-ROWS-SW    PIC X(01) VALUE "Y".
010300               88  NO-MORE-TABLE-ROWS    VALUE "N".
010400           05  ROW-FOUND-SW          PIC X(01) VALUE "N".
010500               88  ROW-FOUND             VALUE "Y".
010600           05  FILLER                PIC X(02).
010700       01  SWITCH-PAIR-VIEW REDEFINES FLAGS-AND-SWITCHES.
010800           05  SWITCH-PAIR           PIC X(02).
010900           05  FILLER                PIC X(02).
011000
011100       01  WS-DATE-TIME.
011200           05  WS-CURRENT-DATE       PIC 9(08).
011300           05  WS-CURRENT-TIME       PIC 9(06).
011400
011500       COPY TYPELINK.
011600
011700       COPY ABENDREC.
011800
011900       LINKAGE SECTION.
012000       COPY PATMGLK.
012100       COPY PATREC.
012200
012300       PROCEDURE DIVISION USING PATMGMT-LINKAGE, PATIENT-RECORD.
012400       000-HOUSEKEEPING.
012500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012600           MOVE ZERO TO PM-RETURN-CODE.
012700           MOVE "N" TO PM-FOUND-SW.
012800
012900           EVALUATE TRUE
013000               WHEN PM-ENQUEUE
013100                   PERFORM 200-ENQUEUE-PATIENT THRU 200-EXIT
013200               WHEN PM-REQUEUE
013300                   PERFORM 210-REQUEUE-PATIENT THRU 210-EXIT
013400               WHEN PM-PEEK-NEXT
013500                   PERFORM 300-PEEK-NEXT-PATIENT THRU 300-EXIT
013600               WHEN PM-DEQUEUE-NEXT
013700                   PERFORM 400-DEQUEUE-NEXT-PATIENT THRU 400-EXIT
013800               WHEN PM-LIST-QUEUE
013900                   PERFORM 500-LIST-QUEUE-BY-TYPE THRU 500-EXIT
014000               WHEN PM-FIND-BY-NAME
014100                   PERFORM 600-FIND-BY-NAME THRU 600-EXIT
014200               WHEN PM-REMOVE-BY-NAME
014300                   PERFORM 700-REMOVE-BY-NAME THRU 700-EXIT
014400               WHEN PM-UPDATE-IN-PLACE
014500                   PERFORM 650-UPDATE-IN-PLACE THRU 650-EXIT
014600               WHEN PM-COUNT-BY-TYPE
014700                   PERFORM 800-COUNT-BY-TYPE THRU 800-EXIT
014800               WHEN PM-TOTAL-COUNT
014900                   PERFORM 810-TOTAL-COUNT THRU 810-EXIT
015000               WHEN PM-AGE-RANGE-QUERY
015100                   PERFORM 900-AGE-RANGE-QUERY THRU 900-EXIT
015200               WHEN PM-CLEAR-BY-TYPE
015300                   PERFORM 1000-CLEAR-BY-TYPE THRU 1000-EXIT
015400               WHEN PM-CLEAR-ALL
015500                   PERFORM 1010-CLEAR-ALL THRU 1010-EXIT
015600               WHEN PM-CLEAR-BY-AGE-RANGE
015700                   PERFORM 1020-CLEAR-BY-AGE-RANGE THRU 1020-EXIT
015800               WHEN OTHER
015900                   MOVE -9 TO PM-RETURN-CODE
016000           END-EVALUATE.
016100
016200           GOBACK.
016300
016400       200-ENQUEUE-PATIENT.
016500           MOVE "200-ENQUEUE-PATIENT" TO PARA-NAME.
016600*    CLASSIFY BY PATIENT-TYPE-CODE - THIS IS THE ONLY PLACE
016700*    PATIENT-ARRIVAL-TS IS EVER STAMPED.  A RE-QUEUE FROM
016800*    PATEDIT COMES IN THROUGH 210-REQUEUE-PATIENT BELOW INSTEAD,
016900*    SO THE OLD ARRIVAL TIMESTAMP CARRIES FORWARD UNCHANGED.
017000           ACCEPT WS-CURRENT-DATE FROM DATE.
017100           ACCEPT WS-CURRENT-TIME FROM TIME.
017200           STRING "20" DELIMITED BY SIZE
017300                  WS-CURRENT-DATE DELIMITED BY SIZE
017400                  INTO PATIENT-ARRIVAL-CCYYMMDD.
017500           MOVE WS-CURRENT-TIME TO PATIENT-ARRIVAL-HHMMSS.
017600           PERFORM 205-CLASSIFY-AND-APPEND THRU 205-EXIT.
017700       200-EXIT.
017800           EXIT.
017900
018000*    210-REQUEUE-PATIENT - SAME CLASSIFY-AND-APPEND AS 200 BUT
018100*    NEVER TOUCHES PATIENT-ARRIVAL-TS.  USED ONLY BY PATEDIT'S
018200*    500-EDIT-TYPE-ACTION AFTER IT HAS ALREADY REMOVED THE
018300*    RECORD FROM ITS OLD QUEUE AND CHANGED PATIENT-TYPE-CODE.
018400       210-REQUEUE-PATIENT.
018500           MOVE "210-REQUEUE-PATIENT" TO PARA-NAME.
018600           PERFORM 205-CLASSIFY-AND-APPEND THRU 205-EXIT.
018700       210-EXIT.
018800           EXIT.
018900
019000       205-CLASSIFY-AND-APPEND.
019100           MOVE PATIENT-TYPE-CODE TO TY-TYPE-CODE.
019200           CALL "PATTYPE" USING TYPELINK-REC.
019300           MOVE TY-PRIORITY TO PATIENT-PRIORITY.
019400
019500           EVALUATE TRUE
019600               WHEN PATIENT-IS-EMERGENCY
019700                   IF EQ-COUNT >= 10
019800                       MOVE -1 TO PM-RETURN-CODE
019900                       GO TO 205-EXIT
020000                   END-IF
020100                   ADD 1 TO EQ-COUNT
020200                   MOVE PATIENT-RECORD TO EQ-ENTRY(EQ-COUNT)
020300               WHEN PATIENT-IS-SENIOR
020400                   IF SQ-COUNT >= 15
020500                       MOVE -1 TO PM-RETURN-CODE
020600                       GO TO 205-EXIT
020700                   END-IF
020800                   ADD 1 TO SQ-COUNT
020900                   MOVE PATIENT-RECORD TO SQ-ENTRY(SQ-COUNT)
021000               WHEN OTHER
021100                   IF RQ-COUNT >= 25
021200                       MOVE -1 TO PM-RETURN-CODE
021300                       GO TO 205-EXIT
021400                   END-IF
021500                   ADD 1 TO RQ-COUNT
021600                   MOVE PATIENT-RECORD TO RQ-ENTRY(RQ-COUNT)
021700           END-EVALUATE.
021800       205-EXIT.
021900           EXIT.
022000
022100       300-PEEK-NEXT-PATIENT.
022200           MOVE "300-PEEK-NEXT-PATIENT" TO PARA-NAME.
022300*    FIXED PRIORITY ORDER - EMERGENCY, THEN SENIOR, THEN REGULAR.
022400*    NO SORT IS EVER DONE ON ANY QUEUE - THE ORDER COMES FROM
022500*    WHICH QUEUE IS DRAINED FIRST.
022600           IF EQ-COUNT > 0
022700               MOVE EQ-ENTRY(1) TO PATIENT-RECORD
022800               MOVE "Y" TO PM-FOUND-SW
022900               GO TO 300-EXIT.
023000           IF SQ-COUNT > 0
023100               MOVE SQ-ENTRY(1) TO PATIENT-RECORD
023200               MOVE "Y" TO PM-FOUND-SW
023300               GO TO 300-EXIT.
023400           IF RQ-COUNT > 0
023500               MOVE RQ-ENTRY(1) TO PATIENT-RECORD
023600               MOVE "Y" TO PM-FOUND-SW
023700               GO TO 300-EXIT.
023800           MOVE "N" TO PM-FOUND-SW.
023900       300-EXIT.
024000           EXIT.
024100
024200       400-DEQUEUE-NEXT-PATIENT.
024300           MOVE "400-DEQUEUE-NEXT-PATIENT" TO PARA-NAME.
024400           IF EQ-COUNT > 0
024500               MOVE EQ-ENTRY(1) TO PATIENT-RECORD
024600               PERFORM 450-SHIFT-EMERGENCY THRU 450-EXIT
024700               SUBTRACT 1 FROM EQ-COUNT
024800               MOVE "Y" TO PM-FOUND-SW
024900               GO TO 400-EXIT.
025000           IF SQ-COUNT > 0
025100               MOVE SQ-ENTRY(1) TO PATIENT-RECORD
025200               PERFORM 460-SHIFT-SENIOR THRU 460-EXIT
025300               SUBTRACT 1 FROM SQ-COUNT
025400               MOVE "Y" TO PM-FOUND-SW
025500               GO TO 400-EXIT.
025600           IF RQ-COUNT > 0
025700               MOVE RQ-ENTRY(1) TO PATIENT-RECORD
025800               PERFORM 470-SHIFT-REGULAR THRU 470-EXIT
025900               SUBTRACT 1 FROM RQ-COUNT
026000               MOVE "Y" TO PM-FOUND-SW
026100               GO TO 400-EXIT.
026200           MOVE "N" TO PM-FOUND-SW.
026300       400-EXIT.
026400           EXIT.
026500
026600*    400-LEFT-SHIFT-QUEUE EQUIVALENT - ONE PARAGRAPH PER QUEUE
026700*    SINCE EACH OCCURS TABLE HAS ITS OWN NAME. REMOVES SLOT 1 AND
026800*    CLOSES THE GAP. CALLED BY DEQUEUE (ALWAYS SLOT 1) AND BY
026900*    REMOVE-BY-NAME/CLEAR-xxx (WS-SUB HOLDS THE SLOT BEING
027000*    REMOVED ON ENTRY).
027100       450-SHIFT-EMERGENCY.
027200           PERFORM 451-SHIFT-EMERG-ROW THRU 451-EXIT
027300                   VARYING EQ-SUB FROM WS-SUB BY 1
027400                   UNTIL EQ-SUB >= EQ-COUNT.
027500       450-EXIT.
027600           EXIT.
027700       451-SHIFT-EMERG-ROW.
027800           MOVE EQ-ENTRY(EQ-SUB + 1) TO EQ-ENTRY(EQ-SUB).
027900       451-EXIT.
028000           EXIT.
028100
028200       460-SHIFT-SENIOR.
028300           PERFORM 461-SHIFT-SENIOR-ROW THRU 461-EXIT
028400                   VARYING SQ-SUB FROM WS-SUB BY 1
028500                   UNTIL SQ-SUB >= SQ-COUNT.
028600       460-EXIT.
028700           EXIT.
028800       461-SHIFT-SENIOR-ROW.
028900           MOVE SQ-ENTRY(SQ-SUB + 1) TO SQ-ENTRY(SQ-SUB).
029000       461-EXIT.
029100           EXIT.
029200
029300       470-SHIFT-REGULAR.
029400           PERFORM 471-SHIFT-REGULAR-ROW THRU 471-EXIT
029500                   VARYING RQ-SUB FROM WS-SUB BY 1
029600                   UNTIL RQ-SUB >= RQ-COUNT.
029700       470-EXIT.
029800           EXIT.
029900       471-SHIFT-REGULAR-ROW.
030000           MOVE RQ-ENTRY(RQ-SUB + 1) TO RQ-ENTRY(RQ-SUB).
030100       471-EXIT.
030200           EXIT.
030300
030400       500-LIST-QUEUE-BY-TYPE.
030500           MOVE "500-LIST-QUEUE-BY-TYPE" TO PARA-NAME.
030600*    PM-TYPE-CODE SELECTS WHICH QUEUE; RESULT NAMES COME BACK IN
030700*    PM-RESULT-NAMES, PM-RESULT-COUNT TELLS THE CALLER HOW MANY.
030800           MOVE ZERO TO PM-RESULT-COUNT.
030900           EVALUATE PM-TYPE-CODE
031000               WHEN 1
031100                   PERFORM 510-LIST-EMERGENCY THRU 510-EXIT
031200                           VARYING WS-SUB FROM 1 BY 1
031300                           UNTIL WS-SUB > EQ-COUNT
031400               WHEN 2
031500                   PERFORM 520-LIST-SENIOR THRU 520-EXIT
031600                           VARYING WS-SUB FROM 1 BY 1
031700                           UNTIL WS-SUB > SQ-COUNT
031800               WHEN 3
031900                   PERFORM 530-LIST-REGULAR THRU 530-EXIT
032000                           VARYING WS-SUB FROM 1 BY 1
032100                           UNTIL WS-SUB > RQ-COUNT
032200           END-EVALUATE.
032300       500-EXIT.
032400           EXIT.
032500       510-LIST-EMERGENCY.
032600           ADD 1 TO PM-RESULT-COUNT.
032700           MOVE EQ-NAME(WS-SUB) TO
032800               PM-RESULT-NAMES(PM-RESULT-COUNT).
032900       510-EXIT.
033000           EXIT.
033100       520-LIST-SENIOR.
033200           ADD 1 TO PM-RESULT-COUNT.
033300           MOVE SQ-NAME(WS-SUB) TO
033400               PM-RESULT-NAMES(PM-RESULT-COUNT).
033500       520-EXIT.
033600           EXIT.
033700       530-LIST-REGULAR.
033800           ADD 1 TO PM-RESULT-COUNT.
033900           MOVE RQ-NAME(WS-SUB) TO
034000               PM-RESULT-NAMES(PM-RESULT-COUNT).
034100       530-EXIT.
034200           EXIT.
034300
034400       600-FIND-BY-NAME.
034500           MOVE "600-FIND-BY-NAME" TO PARA-NAME.
034600*    LINEAR SCAN, EMERGENCY THEN SENIOR THEN REGULAR, EXACT AND
034700*    CASE-SENSITIVE. FIRST MATCH WINS.
034800           MOVE "N" TO PM-FOUND-SW.
034900           PERFORM 610-SCAN-EMERGENCY THRU 610-EXIT
035000                   VARYING WS-SUB FROM 1 BY 1
035100                   UNTIL WS-SUB > EQ-COUNT OR PM-FOUND.
035200           IF PM-FOUND GO TO 600-EXIT.
035300           PERFORM 620-SCAN-SENIOR THRU 620-EXIT
035400                   VARYING WS-SUB FROM 1 BY 1
035500                   UNTIL WS-SUB > SQ-COUNT OR PM-FOUND.
035600           IF PM-FOUND GO TO 600-EXIT.
035700           PERFORM 630-SCAN-REGULAR THRU 630-EXIT
035800                   VARYING WS-SUB FROM 1 BY 1
035900                   UNTIL WS-SUB > RQ-COUNT OR PM-FOUND.
035950           IF NOT PM-FOUND
035970               MOVE -3 TO PM-RETURN-CODE.
036000       600-EXIT.
036100           EXIT.
036200       610-SCAN-EMERGENCY.
036300           IF EQ-NAME(WS-SUB) = PM-SEARCH-NAME
036400               MOVE EQ-ENTRY(WS-SUB) TO PATIENT-RECORD
036500               MOVE "Y" TO PM-FOUND-SW.
036600       610-EXIT.
036700           EXIT.
036800       620-SCAN-SENIOR.
036900           IF SQ-NAME(WS-SUB) = PM-SEARCH-NAME
037000               MOVE SQ-ENTRY(WS-SUB) TO PATIENT-RECORD
037100               MOVE "Y" TO PM-FOUND-SW.
037200       620-EXIT.
037300           EXIT.
037400       630-SCAN-REGULAR.
037500           IF RQ-NAME(WS-SUB) = PM-SEARCH-NAME
037600               MOVE RQ-ENTRY(WS-SUB) TO PATIENT-RECORD
037700               MOVE "Y" TO PM-FOUND-SW.
037800       630-EXIT.
037900           EXIT.
038000
038100       700-REMOVE-BY-NAME.
038200           MOVE "700-REMOVE-BY-NAME" TO PARA-NAME.
038300*    USED BY PATEDIT'S TYPE-CHANGE RE-QUEUE (REMOVE THEN THE
038400*    CALLER ITSELF CALLS 200-ENQUEUE-PATIENT AGAIN WITH THE NEW
038500*    TYPE CODE ALREADY MOVED IN) AND DIRECTLY BY CT/CA/CR.
038600           MOVE "N" TO PM-FOUND-SW.
038700           PERFORM 610-SCAN-EMERGENCY THRU 610-EXIT
038800                   VARYING WS-SUB FROM 1 BY 1
038900                   UNTIL WS-SUB > EQ-COUNT OR PM-FOUND.
039000           IF PM-FOUND
039100               PERFORM 450-SHIFT-EMERGENCY THRU 450-EXIT
039200               SUBTRACT 1 FROM EQ-COUNT
039300               GO TO 700-EXIT.
039400
039500           PERFORM 620-SCAN-SENIOR THRU 620-EXIT
039600                   VARYING WS-SUB FROM 1 BY 1
039700                   UNTIL WS-SUB > SQ-COUNT OR PM-FOUND.
039800           IF PM-FOUND
039900               PERFORM 460-SHIFT-SENIOR THRU 460-EXIT
040000               SUBTRACT 1 FROM SQ-COUNT
040100               GO TO 700-EXIT.
040200
040300           PERFORM 630-SCAN-REGULAR THRU 630-EXIT
040400                   VARYING WS-SUB FROM 1 BY 1
040500                   UNTIL WS-SUB > RQ-COUNT OR PM-FOUND.
040600           IF PM-FOUND
040700               PERFORM 470-SHIFT-REGULAR THRU 470-EXIT
040800               SUBTRACT 1 FROM RQ-COUNT
040850           ELSE
040870               MOVE -3 TO PM-RETURN-CODE.
040900       700-EXIT.
041000           EXIT.
041100
041200*    650-UPDATE-IN-PLACE - OVERWRITES A SLOT WITHOUT MOVING IT,
041300*    UNLIKE 700-REMOVE-BY-NAME. USED BY PATEDIT TO RE-STORE A
041400*    RECORD AFTER IT APPENDS AN AUDIT NOTE (NAME/AGE/BIRTHDAY
041500*    EDIT, ADD-NOTE) SO THE QUEUE'S FIFO ORDER IS UNDISTURBED -
041600*    ONLY AN ET TYPE-CHANGE IS ALLOWED TO RE-ORDER A RECORD.
041700       650-UPDATE-IN-PLACE.
041800           MOVE "650-UPDATE-IN-PLACE" TO PARA-NAME.
041900           MOVE "N" TO PM-FOUND-SW.
042000           PERFORM 660-SCAN-STORE-EMERG THRU 660-EXIT
042100                   VARYING WS-SUB FROM 1 BY 1
042200                   UNTIL WS-SUB > EQ-COUNT OR PM-FOUND.
042300           IF PM-FOUND GO TO 650-EXIT.
042400           PERFORM 670-SCAN-STORE-SENIOR THRU 670-EXIT
042500                   VARYING WS-SUB FROM 1 BY 1
042600                   UNTIL WS-SUB > SQ-COUNT OR PM-FOUND.
042700           IF PM-FOUND GO TO 650-EXIT.
042800           PERFORM 680-SCAN-STORE-REGULAR THRU 680-EXIT
042900                   VARYING WS-SUB FROM 1 BY 1
043000                   UNTIL WS-SUB > RQ-COUNT OR PM-FOUND.
043050           IF NOT PM-FOUND
043070               MOVE -3 TO PM-RETURN-CODE.
043100       650-EXIT.
043200           EXIT.
043300       660-SCAN-STORE-EMERG.
043400           IF EQ-NAME(WS-SUB) = PM-SEARCH-NAME
043500               MOVE PATIENT-RECORD TO EQ-ENTRY(WS-SUB)
043600               MOVE "Y" TO PM-FOUND-SW.
043700       660-EXIT.
043800           EXIT.
043900       670-SCAN-STORE-SENIOR.
044000           IF SQ-NAME(WS-SUB) = PM-SEARCH-NAME
044100               MOVE PATIENT-RECORD TO SQ-ENTRY(WS-SUB)
044200               MOVE "Y" TO PM-FOUND-SW.
044300       670-EXIT.
044400           EXIT.
044500       680-SCAN-STORE-REGULAR.
044600           IF RQ-NAME(WS-SUB) = PM-SEARCH-NAME
044700               MOVE PATIENT-RECORD TO RQ-ENTRY(WS-SUB)
044800               MOVE "Y" TO PM-FOUND-SW.
044900       680-EXIT.
045000           EXIT.
045100
045200       800-COUNT-BY-TYPE.
045300           MOVE "800-COUNT-BY-TYPE" TO PARA-NAME.
045400           EVALUATE PM-TYPE-CODE
045500               WHEN 1
045600                   MOVE EQ-COUNT TO PM-COUNT-RESULT
045700               WHEN 2
045800                   MOVE SQ-COUNT TO PM-COUNT-RESULT
045900               WHEN 3
046000                   MOVE RQ-COUNT TO PM-COUNT-RESULT
046100               WHEN OTHER
046200                   MOVE ZERO TO PM-COUNT-RESULT
046300           END-EVALUATE.
046400       800-EXIT.
046500           EXIT.
046600
046700       810-TOTAL-COUNT.
046800           MOVE "810-TOTAL-COUNT" TO PARA-NAME.
046900           COMPUTE PM-COUNT-RESULT = EQ-COUNT + SQ-COUNT
047000               + RQ-COUNT.
047100       810-EXIT.
047200           EXIT.
047300
047400       900-AGE-RANGE-QUERY.
047500           MOVE "900-AGE-RANGE-QUERY" TO PARA-NAME.
047600*    ALL THREE QUEUES, EMERGENCY/SENIOR/REGULAR ORDER, EACH
047700*    QUEUE'S OWN FIFO ORDER PRESERVED WITHIN THE RESULT.
047800           MOVE ZERO TO PM-RESULT-COUNT.
047900           PERFORM 910-SCAN-AGE-EMERG THRU 910-EXIT
048000                   VARYING WS-SUB FROM 1 BY 1
048100                       UNTIL WS-SUB > EQ-COUNT.
048200           PERFORM 920-SCAN-AGE-SENIOR THRU 920-EXIT
048300                   VARYING WS-SUB FROM 1 BY 1
048400                       UNTIL WS-SUB > SQ-COUNT.
048500           PERFORM 930-SCAN-AGE-REGULAR THRU 930-EXIT
048600                   VARYING WS-SUB FROM 1 BY 1
048700                       UNTIL WS-SUB > RQ-COUNT.
048800       900-EXIT.
048900           EXIT.
049000       910-SCAN-AGE-EMERG.
049100           IF EQ-AGE(WS-SUB) < PM-AGE-FROM OR
049200              EQ-AGE(WS-SUB) > PM-AGE-TO
049300               GO TO 910-EXIT.
049400           ADD 1 TO PM-RESULT-COUNT.
049500           MOVE EQ-NAME(WS-SUB) TO
049600               PM-RESULT-NAMES(PM-RESULT-COUNT).
049700       910-EXIT.
049800           EXIT.
049900       920-SCAN-AGE-SENIOR.
050000           IF SQ-AGE(WS-SUB) < PM-AGE-FROM OR
050100              SQ-AGE(WS-SUB) > PM-AGE-TO
050200               GO TO 920-EXIT.
050300           ADD 1 TO PM-RESULT-COUNT.
050400           MOVE SQ-NAME(WS-SUB) TO
050500               PM-RESULT-NAMES(PM-RESULT-COUNT).
050600       920-EXIT.
050700           EXIT.
050800       930-SCAN-AGE-REGULAR.
050900           IF RQ-AGE(WS-SUB) < PM-AGE-FROM OR
051000              RQ-AGE(WS-SUB) > PM-AGE-TO
051100               GO TO 930-EXIT.
051200           ADD 1 TO PM-RESULT-COUNT.
051300           MOVE RQ-NAME(WS-SUB) TO
051400               PM-RESULT-NAMES(PM-RESULT-COUNT).
051500       930-EXIT.
051600           EXIT.
051700
051800       1000-CLEAR-BY-TYPE.
051900           MOVE "1000-CLEAR-BY-TYPE" TO PARA-NAME.
052000           MOVE ZERO TO PM-RESULT-COUNT.
052100           EVALUATE PM-TYPE-CODE
052200               WHEN 1
052300                   PERFORM 1001-CLEAR-EMERG-ROW THRU 1001-EXIT
052400                           UNTIL EQ-COUNT = ZERO
052500               WHEN 2
052600                   PERFORM 1002-CLEAR-SENIOR-ROW THRU 1002-EXIT
052700                           UNTIL SQ-COUNT = ZERO
052800               WHEN 3
052900                   PERFORM 1003-CLEAR-REGULAR-ROW THRU 1003-EXIT
053000                           UNTIL RQ-COUNT = ZERO
053100           END-EVALUATE.
053200       1000-EXIT.
053300           EXIT.
053400       1001-CLEAR-EMERG-ROW.
053500           ADD 1 TO PM-RESULT-COUNT.
053600           MOVE EQ-NAME(1) TO
053700               PM-RESULT-NAMES(PM-RESULT-COUNT).
053800           MOVE 1 TO WS-SUB.
053900           PERFORM 450-SHIFT-EMERGENCY THRU 450-EXIT.
054000           SUBTRACT 1 FROM EQ-COUNT.
054100       1001-EXIT.
054200           EXIT.
054300       1002-CLEAR-SENIOR-ROW.
054400           ADD 1 TO PM-RESULT-COUNT.
054500           MOVE SQ-NAME(1) TO
054600               PM-RESULT-NAMES(PM-RESULT-COUNT).
054700           MOVE 1 TO WS-SUB.
054800           PERFORM 460-SHIFT-SENIOR THRU 460-EXIT.
054900           SUBTRACT 1 FROM SQ-COUNT.
055000       1002-EXIT.
055100           EXIT.
055200       1003-CLEAR-REGULAR-ROW.
055300           ADD 1 TO PM-RESULT-COUNT.
055400           MOVE RQ-NAME(1) TO
055500               PM-RESULT-NAMES(PM-RESULT-COUNT).
055600           MOVE 1 TO WS-SUB.
055700           PERFORM 470-SHIFT-REGULAR THRU 470-EXIT.
055800           SUBTRACT 1 FROM RQ-COUNT.
055900       1003-EXIT.
056000           EXIT.
056100
056200       1010-CLEAR-ALL.
056300           MOVE "1010-CLEAR-ALL" TO PARA-NAME.
056400           MOVE ZERO TO PM-RESULT-COUNT.
056500           PERFORM 1001-CLEAR-EMERG-ROW THRU 1001-EXIT
056600                   UNTIL EQ-COUNT = ZERO.
056700           PERFORM 1002-CLEAR-SENIOR-ROW THRU 1002-EXIT
056800                   UNTIL SQ-COUNT = ZERO.
056900           PERFORM 1003-CLEAR-REGULAR-ROW THRU 1003-EXIT
057000                   UNTIL RQ-COUNT = ZERO.
057100       1010-EXIT.
057200           EXIT.
057300
057400       1020-CLEAR-BY-AGE-RANGE.
057500           MOVE "1020-CLEAR-BY-AGE-RANGE" TO PARA-NAME.
057600*    AGE-RANGE VALIDITY (MIN <= MAX) IS PATBULK'S JOB BEFORE IT
057700*    EVER SENDS US THIS REQUEST - WE JUST SCAN AND REMOVE.
057800           MOVE ZERO TO PM-RESULT-COUNT.
057900           MOVE 1 TO EQ-SUB.
058000           PERFORM 1021-CLEAR-AGE-EMERG THRU 1021-EXIT
058100                   UNTIL EQ-SUB > EQ-COUNT.
058200           MOVE 1 TO SQ-SUB.
058300           PERFORM 1022-CLEAR-AGE-SENIOR THRU 1022-EXIT
058400                   UNTIL SQ-SUB > SQ-COUNT.
058500           MOVE 1 TO RQ-SUB.
058600           PERFORM 1023-CLEAR-AGE-REGULAR THRU 1023-EXIT
058700                   UNTIL RQ-SUB > RQ-COUNT.
058800       1020-EXIT.
058900           EXIT.
059000       1021-CLEAR-AGE-EMERG.
059100           IF EQ-AGE(EQ-SUB) < PM-AGE-FROM OR
059200              EQ-AGE(EQ-SUB) > PM-AGE-TO
059300               ADD 1 TO EQ-SUB
059400               GO TO 1021-EXIT.
059500           ADD 1 TO PM-RESULT-COUNT.
059600           MOVE EQ-NAME(EQ-SUB) TO
059700               PM-RESULT-NAMES(PM-RESULT-COUNT).
059800           MOVE EQ-SUB TO WS-SUB.
059900           PERFORM 450-SHIFT-EMERGENCY THRU 450-EXIT.
060000           SUBTRACT 1 FROM EQ-COUNT.
060100       1021-EXIT.
060200           EXIT.
060300       1022-CLEAR-AGE-SENIOR.
060400           IF SQ-AGE(SQ-SUB) < PM-AGE-FROM OR
060500              SQ-AGE(SQ-SUB) > PM-AGE-TO
060600               ADD 1 TO SQ-SUB
060700               GO TO 1022-EXIT.
060800           ADD 1 TO PM-RESULT-COUNT.
060900           MOVE SQ-NAME(SQ-SUB) TO
061000               PM-RESULT-NAMES(PM-RESULT-COUNT).
061100           MOVE SQ-SUB TO WS-SUB.
061200           PERFORM 460-SHIFT-SENIOR THRU 460-EXIT.
061300           SUBTRACT 1 FROM SQ-COUNT.
061400       1022-EXIT.
061500           EXIT.
061600       1023-CLEAR-AGE-REGULAR.
061700           IF RQ-AGE(RQ-SUB) < PM-AGE-FROM OR
061800              RQ-AGE(RQ-SUB) > PM-AGE-TO
061900               ADD 1 TO RQ-SUB
062000               GO TO 1023-EXIT.
062100           ADD 1 TO PM-RESULT-COUNT.
062200           MOVE RQ-NAME(RQ-SUB) TO
062300               PM-RESULT-NAMES(PM-RESULT-COUNT).
062400           MOVE RQ-SUB TO WS-SUB.
062500           PERFORM 470-SHIFT-REGULAR THRU 470-EXIT.
062600           SUBTRACT 1 FROM RQ-COUNT.
062700       1023-EXIT.
062800           EXIT.
