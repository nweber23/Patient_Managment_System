000100******************************************************************
000200*    COPYBOOK:   QUEPCTLK                                        *
000300*    DESCRIBES:  CALL PARAMETER BLOCK FOR QUEPCT (THE QUEUE      *
000400*                CAPACITY-THRESHOLD SUBPROGRAM).                 *
000500*                                                                 *
000600*    USED BY:    QUEPCT (LINKAGE), PATCTRL                        *
000700******************************************************************
000800*    03/14/98  TGD  0044  ORIGINAL CODING                        CHG0044
000900******************************************************************
001000 01  QUEPCTLK-REC.
001100     05  QP-TYPE-CODE              PIC 9(01).
001200     05  QP-CURRENT-COUNT          PIC 9(03) COMP.
001300     05  QP-MAX-CAPACITY           PIC 9(03) COMP.
001400     05  QP-OCCUPANCY-PCT          PIC 9(02)V9(04) COMP-3.
001500     05  QP-STATUS-CODE            PIC X(01).
001600         88  QP-NORMAL                 VALUE "N".
001700         88  QP-WARNING                VALUE "W".
001800         88  QP-CRITICAL               VALUE "C".
001900     05  QP-AT-CAPACITY-SW         PIC X(01).
002000         88  QP-AT-CAPACITY            VALUE "Y".
002100     05  QP-RETURN-CODE            PIC S9(04) COMP.
002200         88  QP-ALL-OK                 VALUE +0.
002300         88  QP-CODE-INVALID           VALUE -1.
002400     05  FILLER                    PIC X(08).
