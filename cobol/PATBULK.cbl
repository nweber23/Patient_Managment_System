000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PATBULK.
000300       AUTHOR. TOM DUNCAN.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 07/30/99.
000600       DATE-COMPILED. 07/30/99.
000700       SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*    THE BULK WAITING-ROOM CLEAR SUBPROGRAM.  CALLED BY PATCTRL
001200*    FOR A CT/CA/CR TRANSACTION (CLEAR-BY-TYPE, CLEAR-ALL,
001300*    CLEAR-BY-AGE-RANGE).  DOES NOT TOUCH THE QUEUES ITSELF -
001400*    EVERY ACTUAL REMOVAL IS DONE BY PATMGMT; THIS PROGRAM ONLY
001500*    VALIDATES THE REQUEST AND HANDS BACK THE LIST OF NAMES THAT
001600*    CAME OUT SO PATCTRL CAN LIST THEM ON THE RUN REPORT.
001700*
001800*    THERE IS NO INTERACTIVE CONFIRM/CANCEL STEP HERE - IN THE
001900*    BATCH WORLD A CT/CA/CR TRANSACTION'S PRESENCE IN
002000*    TRANSACTION-IN ALREADY IS THE CONFIRMATION.  OPERATIONS
002100*    CONFIRMS BY NOT SUBMITTING THE CARD.
002200******************************************************************
002300*    CHANGE LOG
002400*    ----------
002500*    07/30/99  TGD  0067  ORIGINAL CODING                        CHG0067
002600*    02/11/03  MLF  0091  REJECT AGE-FROM > AGE-TO INSTEAD OF     CHG0091
002700*                         PASSING IT THROUGH TO PATMGMT
002800******************************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003300       SPECIAL-NAMES.
003400           C01 IS NEXT-PAGE.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       FILE SECTION.
003900
004000       WORKING-STORAGE SECTION.
004100       01  MISC-FIELDS.
004200           05  BLK-SUB               PIC 9(02) COMP.
004300           05  FILLER                PIC X(04).
004400       01  MISC-FIELDS-TRACE REDEFINES MISC-FIELDS.
004500           05  BLK-SUB-TRACE         PIC X(06).
004600
004700       01  FLAGS-AND-SWITCHES.
004800           05  MORE-TABLE-ROWS-SW    PIC X(01) VALUE "Y".
004900               88  NO-MORE-TABLE-ROWS    VALUE "N".
005000           05  ROW-FOUND-SW          PIC X(01) VALUE "N".
005100               88  ROW-FOUND             VALUE "Y".
005200           05  FILLER                PIC X(02).
005300       01  SWITCH-PAIR-VIEW REDEFINES FLAGS-AND-SWITCHES.
005400           05  SWITCH-PAIR           PIC X(02).
005500           05  FILLER                PIC X(02).
005600
005700       COPY PATMGLK.
005800
005900*    PATMGMT STILL TAKES A PATIENT-RECORD PARAMETER ON EVERY
006000*    CALL, EVEN FOR A CLEAR REQUEST THAT NEVER LOOKS AT IT.
006100       COPY PATREC.
006200
006300       COPY ABENDREC.
006400
006500       LINKAGE SECTION.
006600       COPY PATBULKLK.
006700
006800       PROCEDURE DIVISION USING PATBULKLK.
006900       000-HOUSEKEEPING.
007000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
007100           MOVE ZERO TO PB-RETURN-CODE.
007200           MOVE ZERO TO PB-RESULT-COUNT.
007300
007400           EVALUATE TRUE
007500               WHEN PB-CLEAR-BY-TYPE
007600                   PERFORM 100-CLEAR-BY-TYPE-ACTION THRU 100-EXIT
007700               WHEN PB-CLEAR-ALL
007800                   PERFORM 200-CLEAR-ALL-ACTION THRU 200-EXIT
007900               WHEN PB-CLEAR-AGE-RANGE
008000                   PERFORM 250-VALIDATE-AGE-RANGE THRU 250-EXIT
008100                   IF PB-ALL-OK
008200                       PERFORM 300-CLEAR-AGE-RANGE-ACTION
008300                               THRU 300-EXIT
008400                   END-IF
008500           END-EVALUATE.
008600
008700           GOBACK.
008800
008900       100-CLEAR-BY-TYPE-ACTION.
009000           MOVE "100-CLEAR-BY-TYPE-ACTION" TO PARA-NAME.
009100           MOVE 90 TO PM-FUNCTION-CODE.
009200           MOVE PB-TYPE-CODE TO PM-TYPE-CODE.
009300           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
009400           PERFORM 400-COPY-RESULT-NAMES THRU 400-EXIT.
009500       100-EXIT.
009600           EXIT.
009700
009800       200-CLEAR-ALL-ACTION.
009900           MOVE "200-CLEAR-ALL-ACTION" TO PARA-NAME.
010000           MOVE 91 TO PM-FUNCTION-CODE.
010100           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
010200           PERFORM 400-COPY-RESULT-NAMES THRU 400-EXIT.
010300       200-EXIT.
010400           EXIT.
010500
010600       250-VALIDATE-AGE-RANGE.
010700           MOVE "250-VALIDATE-AGE-RANGE" TO PARA-NAME.
010800           IF PB-AGE-FROM > PB-AGE-TO
010900               MOVE -1 TO PB-RETURN-CODE.
011000       250-EXIT.
011100           EXIT.
011200
011300       300-CLEAR-AGE-RANGE-ACTION.
011400           MOVE "300-CLEAR-AGE-RANGE-ACTION" TO PARA-NAME.
011500           MOVE 92 TO PM-FUNCTION-CODE.
011600           MOVE PB-AGE-FROM TO PM-AGE-FROM.
011700           MOVE PB-AGE-TO TO PM-AGE-TO.
011800           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
011900           PERFORM 400-COPY-RESULT-NAMES THRU 400-EXIT.
012000       300-EXIT.
012100           EXIT.
012200
012300*    400-COPY-RESULT-NAMES EQUIVALENT FOR ALL THREE CLEAR
012400*    ACTIONS - PATMGMT HANDS BACK HOW MANY NAMES CAME OUT AND
012500*    THE NAMES THEMSELVES, WE JUST RELAY THEM TO PATBULKLK.
012600       400-COPY-RESULT-NAMES.
012700           MOVE PM-RESULT-COUNT TO PB-RESULT-COUNT.
012800           IF PM-RESULT-COUNT = ZERO
012900               GO TO 400-EXIT.
013000           PERFORM 410-COPY-ONE-NAME THRU 410-EXIT
013100                   VARYING BLK-SUB FROM 1 BY 1
013200                   UNTIL BLK-SUB > PM-RESULT-COUNT.
013300       400-EXIT.
013400           EXIT.
013500       410-COPY-ONE-NAME.
013600           MOVE PM-RESULT-NAMES(BLK-SUB) TO
013700               PB-RESULT-NAMES(BLK-SUB).
013800       410-EXIT.
013900           EXIT.
