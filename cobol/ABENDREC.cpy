000100******************************************************************
000200*    COPYBOOK:   ABENDREC                                        *
000300*    DESCRIBES:  THE SHOP'S STANDARD ABEND-TRACE LINE - WRITTEN  *
000400*                TO SYSOUT BEFORE A 1000-ABEND-RTN GOBACK SO     *
000500*                OPERATIONS CAN SEE WHAT PARAGRAPH AND VALUES    *
000600*                WERE IN PLAY.                                   *
000700*                                                                 *
000800*    USED BY:    EVERY PATxxxx MAIN JOB AND CALLED SUBPROGRAM     *
000900******************************************************************
001000*    01/09/97  JRS  0001  ORIGINAL CODING                        CHG0001
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                 PIC X(32).
001400     05  ABEND-REASON              PIC X(40).
001500     05  EXPECTED-VAL              PIC X(14).
001600     05  ACTUAL-VAL                PIC X(14).
001700     05  FILLER                    PIC X(10).
