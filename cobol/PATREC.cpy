000100******************************************************************
000200*    COPYBOOK:   PATREC                                          *
000300*    DESCRIBES:  ONE TRIAGE-QUEUE PATIENT ENTRY                   *
000400*                                                                 *
000500*    USED BY:    PATCTRL, PATMGMT, PATBULK, PATEDIT               *
000600*                (EVERY QUEUE SLOT IN PATMGMT'S THREE OCCURS      *
000700*                 TABLES IS ONE OF THESE; IT IS ALSO THE SHAPE    *
000800*                 OF THE PM-PATIENT-REC LINKAGE FIELD IN PATMGLK) *
000900******************************************************************
001000*    01/09/97  JRS  0001  ORIGINAL CODING - IN-PATIENT ADMIT REC  CHG0001
001100*    03/14/98  TGD  0044  ADDED TRIAGE-QUEUE PRIORITY/ARRIVAL TS  CHG0044
001200*    11/02/98  TGD  0061  Y2K - BIRTHDAY AND ARRIVAL-TS TO CCYY   CHG0061
001300*    06/21/01  MLF  0083  NOTES TABLE EXPANDED 10 -> 20 ENTRIES   CHG0083
001400******************************************************************
001500 01  PATIENT-RECORD.
001600     05  PATIENT-NAME              PIC X(40).
001700     05  PATIENT-AGE               PIC 9(03).
001800     05  PATIENT-BIRTHDAY          PIC 9(08).
001900     05  PATIENT-BIRTHDAY-X REDEFINES PATIENT-BIRTHDAY.
002000         10  PATIENT-BIRTH-CCYY    PIC 9(04).
002100         10  PATIENT-BIRTH-MM      PIC 9(02).
002200         10  PATIENT-BIRTH-DD      PIC 9(02).
002300     05  PATIENT-TYPE-CODE         PIC 9(01).
002400         88  PATIENT-IS-EMERGENCY  VALUE 1.
002500         88  PATIENT-IS-SENIOR     VALUE 2.
002600         88  PATIENT-IS-REGULAR    VALUE 3.
002700     05  PATIENT-PRIORITY          PIC 9(01).
002800     05  PATIENT-ARRIVAL-TS        PIC 9(14).
002900     05  PATIENT-ARRIVAL-TS-X REDEFINES PATIENT-ARRIVAL-TS.
003000         10  PATIENT-ARRIVAL-CCYYMMDD PIC 9(08).
003100         10  PATIENT-ARRIVAL-HHMMSS   PIC 9(06).
003200     05  PATIENT-NOTE-COUNT        PIC 9(02).
003300         88  PATIENT-HAS-NO-NOTES  VALUE 0.
003400     05  PATIENT-NOTES OCCURS 20 TIMES
003500                       PIC X(80).
003700     05  FILLER                    PIC X(30).
