000100******************************************************************
000200*    COPYBOOK:   PATMGLK                                         *
000300*    DESCRIBES:  THE CALL PARAMETER BLOCK EVERY CALLER PASSES TO *
000400*                PATMGMT. ONE BLOCK COVERS EVERY PATMGMT REQUEST -*
000500*                THE CALLER SETS PM-FUNCTION-CODE AND ONLY THE   *
000600*                INPUT FIELDS THAT REQUEST NEEDS; PATMGMT FILLS  *
000700*                IN THE REST BEFORE RETURNING.                   *
000800*                                                                 *
000900*    THE PATIENT RECORD ITSELF IS A SEPARATE CALL PARAMETER -     *
001000*    SEE PATREC - SO IT CAN BE PASSED AS-IS ON EVERY CALL:        *
001100*       CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.     *
001200*                                                                 *
001300*    USED BY:    PATMGMT (LINKAGE), PATCTRL, PATBULK, PATEDIT     *
001400*                (EACH COPIES THIS INTO ITS OWN WORKING-STORAGE   *
001500*                 TO BUILD THE CALL, THEN CALLS PATMGMT USING IT) *
001600******************************************************************
001700*    03/14/98  TGD  0044  ORIGINAL CODING                        CHG0044
001800*    07/30/99  TGD  0067  ADDED AGE-RANGE AND RESULT-NAME FIELDS  CHG0067
001900******************************************************************
002000 01  PATMGMT-LINKAGE.
002100     05  PM-FUNCTION-CODE          PIC 9(02).
002200         88  PM-ENQUEUE                VALUE 10.
002300         88  PM-REQUEUE                VALUE 15.
002400         88  PM-PEEK-NEXT              VALUE 20.
002500         88  PM-DEQUEUE-NEXT           VALUE 30.
002600         88  PM-LIST-QUEUE             VALUE 40.
002700         88  PM-FIND-BY-NAME           VALUE 50.
002800         88  PM-REMOVE-BY-NAME         VALUE 60.
002900         88  PM-UPDATE-IN-PLACE        VALUE 65.
003000         88  PM-COUNT-BY-TYPE          VALUE 70.
003100         88  PM-TOTAL-COUNT            VALUE 71.
003200         88  PM-AGE-RANGE-QUERY        VALUE 80.
003300         88  PM-CLEAR-BY-TYPE          VALUE 90.
003400         88  PM-CLEAR-ALL              VALUE 91.
003500         88  PM-CLEAR-BY-AGE-RANGE     VALUE 92.
003600     05  PM-SEARCH-NAME            PIC X(40).
003700     05  PM-TYPE-CODE              PIC 9(01).
003800     05  PM-AGE-FROM               PIC 9(03).
003900     05  PM-AGE-TO                 PIC 9(03).
004000     05  PM-FOUND-SW               PIC X(01).
004100         88  PM-FOUND                  VALUE "Y".
004200         88  PM-NOT-FOUND              VALUE "N".
004300     05  PM-COUNT-RESULT           PIC 9(03) COMP.
004400     05  PM-RESULT-COUNT           PIC 9(03) COMP.
004500     05  PM-RESULT-NAMES OCCURS 50 TIMES PIC X(40).
004600     05  PM-RETURN-CODE            PIC S9(04) COMP.
004700         88  PM-ALL-OK                 VALUE +0.
004800         88  PM-QUEUE-FULL             VALUE -1.
004900         88  PM-QUEUE-EMPTY            VALUE -2.
005000         88  PM-NAME-NOT-FOUND         VALUE -3.
005100     05  FILLER                    PIC X(08).
