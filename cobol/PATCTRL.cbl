000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PATCTRL.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 02/02/97.
000600       DATE-COMPILED. 02/02/97.
000700       SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*    THE DAILY INTAKE RUN.  READS TRANSACTION-IN, ONE TRANSACTION
001200*    AT A TIME, AND DRIVES THE THREE TRIAGE QUEUES THROUGH
001300*    PATMGMT/PATBULK/PATEDIT ACCORDINGLY - IT NEVER TOUCHES A
001400*    QUEUE DIRECTLY.  WRITES THE WAITING-ROOM REPORT ON EVERY PQ
001500*    TRANSACTION AND AGAIN AT END OF FILE, THEN THE RUN'S CONTROL
001600*    TOTALS AND AN ADVISORY QUEUE-CAPACITY STATUS SECTION.
001700*
001800*    THIS PROGRAM OWNS NO PATIENT DATA OF ITS OWN - THE QUEUES
001900*    LIVE ONLY INSIDE PATMGMT FOR THE LIFE OF THE RUN.  THERE IS
002000*    NO PATIENT MASTER FILE; EVERY RUN STARTS WITH EMPTY QUEUES.
002100******************************************************************
002200*    CHANGE LOG
002300*    ----------
002400*    02/02/97  JRS  0003  ORIGINAL CODING - AP/PQ/PN/CQ ONLY       CHG0003
002500*    03/14/98  TGD  0044  ADDED CT/CA/CR BULK ACTIONS AND THE      CHG0044
002600*                         QUEUE-CAPACITY STATUS SECTION
002700*    11/02/98  TGD  0061  Y2K REVIEW - NO DATE FIELDS OF ITS OWN   CHG0061
002800*                         EXCEPT THE BIRTHDAY BOUNDS CHECK - ALREADY
002900*                         CCYYMMDD, NO CHANGE NEEDED
003000*    07/30/99  TGD  0067  ADDED EN/EA/EB/ET/EM EDIT ACTIONS        CHG0067
003100*    09/04/05  RVK  0108  REJECT AP WITH AGE/BIRTHDAY OUT OF       CHG0108
003200*                         RANGE INSTEAD OF PASSING IT TO PATMGMT
003300******************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-390.
003700       OBJECT-COMPUTER. IBM-390.
003800       SPECIAL-NAMES.
003900           C01 IS NEXT-PAGE.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT SYSOUT
004300           ASSIGN TO UT-S-SYSOUT
004400             ORGANIZATION IS SEQUENTIAL.
004500
004600           SELECT TRANSACTION-IN
004700           ASSIGN TO UT-S-TRANIN
004800             ORGANIZATION IS LINE SEQUENTIAL.
004900
005000           SELECT QUEUE-REPORT-OUT
005100           ASSIGN TO UT-S-QRPTOUT
005200             ORGANIZATION IS LINE SEQUENTIAL.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  SYSOUT
005700           RECORDING MODE IS F
005800           LABEL RECORDS ARE STANDARD
005900           RECORD CONTAINS 130 CHARACTERS
006000           BLOCK CONTAINS 0 RECORDS
006100           DATA RECORD IS SYSOUT-REC.
006200       01  SYSOUT-REC  PIC X(130).
006300
006400*    ONE TRANSACTION-RECORD PER LINE - SEE TRANSREC FOR THE
006500*    TXN-CODE VALUES THAT DRIVE EVERY PARAGRAPH BELOW.
006600       FD  TRANSACTION-IN
006700           RECORDING MODE IS F
006800           LABEL RECORDS ARE STANDARD
006900           RECORD CONTAINS 150 CHARACTERS
007000           BLOCK CONTAINS 0 RECORDS
007100           DATA RECORD IS TRANSACTION-RECORD.
007200       COPY TRANSREC.
007300
007400       FD  QUEUE-REPORT-OUT
007500           RECORDING MODE IS F
007600           LABEL RECORDS ARE STANDARD
007700           RECORD CONTAINS 132 CHARACTERS
007800           BLOCK CONTAINS 0 RECORDS
007900           DATA RECORD IS RPT-REC.
008000       01  RPT-REC  PIC X(132).
008100
008200       WORKING-STORAGE SECTION.
008300       01  MISC-FIELDS.
008400           05  WS-SUB                PIC 9(02) COMP.
008500           05  FILLER                PIC X(04).
008600       01  MISC-FIELDS-TRACE REDEFINES MISC-FIELDS.
008700           05  WS-SUB-TRACE          PIC X(06).
008800
008900       01  FLAGS-AND-SWITCHES.
009000           05  MORE-TXN-SW           PIC X(01) VALUE "Y".
009100               88  NO-MORE-TRANSACTIONS  VALUE "N".
009200               88  MORE-TRANSACTIONS     VALUE "Y".
009300           05  RECORD-VALID-SW       PIC X(01) VALUE "Y".
009400               88  RECORD-IS-VALID       VALUE "Y".
009500               88  RECORD-IS-INVALID     VALUE "N".
009600           05  FILLER                PIC X(02).
009700       01  SWITCH-PAIR-VIEW REDEFINES FLAGS-AND-SWITCHES.
009800           05  SWITCH-PAIR           PIC X(02).
009900           05  FILLER                PIC X(02).
010000
010100       01  WS-CURRENT-DATE           PIC 9(06).
010200       01  WS-TODAY-CCYYMMDD.
010300           05  WS-TODAY-CCYY         PIC 9(04).
010400           05  WS-TODAY-MM           PIC 9(02).
010500           05  WS-TODAY-DD           PIC 9(02).
010600
010700*    ONE COUNTER PER TXN-CODE PLUS THE FOUR END-OF-RUN QUEUE
010800*    COUNTS - SEE 850-WRITE-CONTROL-TOTALS.
010900       01  COUNTERS-AND-ACCUMULATORS.
011000           05  RECORDS-READ          PIC 9(07) COMP.
011100           05  TXN-COUNT-AP          PIC 9(05) COMP.
011200           05  TXN-COUNT-PQ          PIC 9(05) COMP.
011300           05  TXN-COUNT-PN          PIC 9(05) COMP.
011400           05  TXN-COUNT-CQ          PIC 9(05) COMP.
011500           05  TXN-COUNT-CT          PIC 9(05) COMP.
011600           05  TXN-COUNT-CA          PIC 9(05) COMP.
011700           05  TXN-COUNT-CR          PIC 9(05) COMP.
011800           05  TXN-COUNT-EN          PIC 9(05) COMP.
011900           05  TXN-COUNT-EA          PIC 9(05) COMP.
012000           05  TXN-COUNT-EB          PIC 9(05) COMP.
012100           05  TXN-COUNT-ET          PIC 9(05) COMP.
012200           05  TXN-COUNT-EM          PIC 9(05) COMP.
012300           05  FINAL-EMERG-COUNT     PIC 9(05) COMP.
012400           05  FINAL-SENIOR-COUNT    PIC 9(05) COMP.
012500           05  FINAL-REGULAR-COUNT   PIC 9(05) COMP.
012600           05  FINAL-TOTAL-COUNT     PIC 9(05) COMP.
012700           05  FILLER                PIC X(04).
012800
012900*    DISPLAY-EDITED COPIES OF THE COUNTERS ABOVE, BUILT JUST
013000*    BEFORE 850 STRINGS THE TWO CONTROL-TOTAL LINES TOGETHER.
013100       01  WS-CTL-DISPLAY-NUMS.
013200           05  WS-AP-O               PIC 999.
013300           05  WS-PQ-O               PIC 999.
013400           05  WS-PN-O               PIC 999.
013500           05  WS-CQ-O               PIC 999.
013600           05  WS-CT-O               PIC 999.
013700           05  WS-CA-O               PIC 999.
013800           05  WS-CR-O               PIC 999.
013900           05  WS-EN-O               PIC 999.
014000           05  WS-EA-O               PIC 999.
014100           05  WS-EB-O               PIC 999.
014200           05  WS-ET-O               PIC 999.
014300           05  WS-EM-O               PIC 999.
014400           05  WS-EMERG-O            PIC 999.
014500           05  WS-SENIOR-O           PIC 999.
014600           05  WS-REGULAR-O          PIC 999.
014700           05  WS-TOTAL-O            PIC 999.
014800           05  FILLER                PIC X(04).
014900
015000       01  WS-RPT-LINE               PIC X(132).
015100       01  WS-ENTRY-NO-O             PIC Z9.
015200       01  WS-STATUS-LABEL           PIC X(12).
015300       01  WS-STATUS-COUNT-O         PIC ZZ9.
015400       01  WS-STATUS-MAX-O           PIC ZZ9.
015500       01  WS-STATUS-WORD-O          PIC X(08).
015600
015700       COPY PATMGLK.
015800       COPY PATBULKLK.
015900       COPY PATEDITLK.
016000       COPY QUEPCTLK.
016100
016200*    PATIENT-RECORD DOUBLES AS THE SCRATCH AREA BUILT FOR AN AP
016300*    TRANSACTION AND AS THE CALL PARAMETER FOR EVERY PATMGMT
016400*    REQUEST BELOW.
016500       COPY PATREC.
016600
016700       COPY ABENDREC.
016800
016900       PROCEDURE DIVISION.
017000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017100           PERFORM 100-MAINLINE THRU 100-EXIT
017200                   UNTIL NO-MORE-TRANSACTIONS.
017300           PERFORM 800-WRITE-WAITING-ROOM-RPT THRU 800-EXIT.
017400           PERFORM 850-WRITE-CONTROL-TOTALS THRU 850-EXIT.
017500           PERFORM 860-WRITE-QUEUE-STATUS THRU 860-EXIT.
017600           PERFORM 999-CLEANUP THRU 999-EXIT.
017700           MOVE +0 TO RETURN-CODE.
017800           GOBACK.
017900
018000       000-HOUSEKEEPING.
018100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018200           DISPLAY "******** BEGIN JOB PATCTRL ********".
018300           INITIALIZE COUNTERS-AND-ACCUMULATORS.
018400           MOVE "Y" TO MORE-TXN-SW.
018500           PERFORM 950-OPEN-FILES THRU 950-EXIT.
018600           PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
018700
018800           IF NO-MORE-TRANSACTIONS
018900               MOVE "EMPTY TRANSACTION INPUT FILE" TO ABEND-REASON
019000               GO TO 1000-ABEND-RTN.
019100       000-EXIT.
019200           EXIT.
019300
019400       100-MAINLINE.
019500           MOVE "100-MAINLINE" TO PARA-NAME.
019600           PERFORM 200-PROCESS-TRANSACTION THRU 200-EXIT.
019700           PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
019800       100-EXIT.
019900           EXIT.
020000
020100*    200-PROCESS-TRANSACTION - ONE EVALUATE BRANCH PER TXN-CODE,
020200*    COUNTING IT FOR THE CONTROL TOTALS BEFORE DISPATCHING TO THE
020300*    PARAGRAPH THAT ACTUALLY CARRIES OUT THE ACTION.
020400       200-PROCESS-TRANSACTION.
020500           MOVE "200-PROCESS-TRANSACTION" TO PARA-NAME.
020600           EVALUATE TRUE
020700               WHEN TXN-IS-ADD-PATIENT
020800                   ADD 1 TO TXN-COUNT-AP
020900                   PERFORM 210-DO-ADD-PATIENT THRU 210-EXIT
021000               WHEN TXN-IS-PRINT-QUEUE
021100                   ADD 1 TO TXN-COUNT-PQ
021200                   PERFORM 220-DO-PRINT-QUEUE THRU 220-EXIT
021300               WHEN TXN-IS-PRINT-NEXT
021400                   ADD 1 TO TXN-COUNT-PN
021500                   PERFORM 230-DO-PRINT-NEXT THRU 230-EXIT
021600               WHEN TXN-IS-CALL-UP
021700                   ADD 1 TO TXN-COUNT-CQ
021800                   PERFORM 240-DO-CALL-UP-NEXT THRU 240-EXIT
021900               WHEN TXN-IS-CLEAR-TYPE
022000                   ADD 1 TO TXN-COUNT-CT
022100                   PERFORM 250-DO-BULK-ACTION THRU 250-EXIT
022200               WHEN TXN-IS-CLEAR-ALL
022300                   ADD 1 TO TXN-COUNT-CA
022400                   PERFORM 250-DO-BULK-ACTION THRU 250-EXIT
022500               WHEN TXN-IS-CLEAR-AGE-RANGE
022600                   ADD 1 TO TXN-COUNT-CR
022700                   PERFORM 250-DO-BULK-ACTION THRU 250-EXIT
022800               WHEN TXN-IS-EDIT-NAME
022900                   ADD 1 TO TXN-COUNT-EN
023000                   PERFORM 260-DO-EDIT-ACTION THRU 260-EXIT
023100               WHEN TXN-IS-EDIT-AGE
023200                   ADD 1 TO TXN-COUNT-EA
023300                   PERFORM 260-DO-EDIT-ACTION THRU 260-EXIT
023400               WHEN TXN-IS-EDIT-BIRTHDAY
023500                   ADD 1 TO TXN-COUNT-EB
023600                   PERFORM 260-DO-EDIT-ACTION THRU 260-EXIT
023700               WHEN TXN-IS-EDIT-TYPE
023800                   ADD 1 TO TXN-COUNT-ET
023900                   PERFORM 260-DO-EDIT-ACTION THRU 260-EXIT
024000               WHEN TXN-IS-ADD-NOTE
024100                   ADD 1 TO TXN-COUNT-EM
024200                   PERFORM 260-DO-EDIT-ACTION THRU 260-EXIT
024300               WHEN OTHER
024400                   DISPLAY "** INVALID TXN-CODE: " TXN-CODE
024500           END-EVALUATE.
024600       200-EXIT.
024700           EXIT.
024800
024900*    210-DO-ADD-PATIENT (AP) - CLASSIFIES EMERGENCY VS REGULAR
025000*    FROM TXN-EMERGENCY-FLAG ONLY.  SENIOR PATIENTS NEVER ARRIVE
025100*    THIS WAY - THEY ONLY EVER GET THERE THROUGH A LATER ET
025200*    EDIT-TYPE TRANSACTION.
025300       210-DO-ADD-PATIENT.
025400           MOVE "210-DO-ADD-PATIENT" TO PARA-NAME.
025500           PERFORM 215-VALIDATE-ADD-PATIENT THRU 215-EXIT.
025600           IF RECORD-IS-INVALID
025700               DISPLAY "** AP REJECTED - AGE/BDAY OUT OF RANGE: "
025800                       TXN-NAME
025900               GO TO 210-EXIT.
026000
026100           MOVE TXN-NAME TO PATIENT-NAME.
026200           MOVE TXN-AGE TO PATIENT-AGE.
026300           MOVE TXN-BIRTHDAY TO PATIENT-BIRTHDAY.
026400           IF TXN-IS-EMERGENCY
026500               MOVE 1 TO PATIENT-TYPE-CODE
026600           ELSE
026700               MOVE 3 TO PATIENT-TYPE-CODE.
026800           MOVE ZERO TO PATIENT-NOTE-COUNT.
026900
027000           MOVE 10 TO PM-FUNCTION-CODE.
027100           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
027200           IF NOT PM-ALL-OK
027300               DISPLAY "** AP REJECTED - QUEUE FULL: " TXN-NAME.
027400       210-EXIT.
027500           EXIT.
027600
027700       215-VALIDATE-ADD-PATIENT.
027800           MOVE "Y" TO RECORD-VALID-SW.
027900           IF TXN-AGE > 150
028000               MOVE "N" TO RECORD-VALID-SW
028100               GO TO 215-EXIT.
028200           PERFORM 216-VALIDATE-BIRTHDAY THRU 216-EXIT.
028300       215-EXIT.
028400           EXIT.
028500
028600*    216-VALIDATE-BIRTHDAY - NOT IN THE FUTURE, NOT MORE THAN 150
028700*    YEARS AGO.  SAME RULE PATEDIT APPLIES ON AN EB TRANSACTION.
028800       216-VALIDATE-BIRTHDAY.
028900           ACCEPT WS-CURRENT-DATE FROM DATE.
029000           STRING "20" DELIMITED BY SIZE
029100                  WS-CURRENT-DATE DELIMITED BY SIZE
029200                  INTO WS-TODAY-CCYYMMDD.
029300           IF TXN-BIRTHDAY > WS-TODAY-CCYYMMDD
029400               MOVE "N" TO RECORD-VALID-SW
029500               GO TO 216-EXIT.
029600           IF TXN-BIRTH-CCYY < WS-TODAY-CCYY - 150
029700               MOVE "N" TO RECORD-VALID-SW.
029800       216-EXIT.
029900           EXIT.
030000
030100       220-DO-PRINT-QUEUE.
030200           MOVE "220-DO-PRINT-QUEUE" TO PARA-NAME.
030300           PERFORM 800-WRITE-WAITING-ROOM-RPT THRU 800-EXIT.
030400       220-EXIT.
030500           EXIT.
030600
030700       230-DO-PRINT-NEXT.
030800           MOVE "230-DO-PRINT-NEXT" TO PARA-NAME.
030900           PERFORM 830-WRITE-NEXT-PATIENT-LINE THRU 830-EXIT.
031000       230-EXIT.
031100           EXIT.
031200
031300*    240-DO-CALL-UP-NEXT (CQ) - DEQUEUES THE HEAD RECORD AND
031400*    DISCARDS IT.  THE CONTROLLER ITSELF NEVER LOOKS AT WHO CAME
031500*    OUT - ONLY THE SIDE EFFECT OF REMOVAL MATTERS HERE.
031600       240-DO-CALL-UP-NEXT.
031700           MOVE "240-DO-CALL-UP-NEXT" TO PARA-NAME.
031800           MOVE 30 TO PM-FUNCTION-CODE.
031900           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
032000       240-EXIT.
032100           EXIT.
032200
032300*    250-DO-BULK-ACTION (CT/CA/CR) - A CT/CA/CR TRANSACTION'S
032400*    PRESENCE IN TRANSACTION-IN IS ITSELF THE CONFIRMATION; SEE
032500*    PATBULK 000-HOUSEKEEPING FOR WHY THERE IS NO CONFIRM/CANCEL
032600*    STEP HERE.
032700       250-DO-BULK-ACTION.
032800           MOVE "250-DO-BULK-ACTION" TO PARA-NAME.
032900           EVALUATE TRUE
033000               WHEN TXN-IS-CLEAR-TYPE
033100                   MOVE 10 TO PB-FUNCTION-CODE
033200                   MOVE TXN-TYPE-CODE TO PB-TYPE-CODE
033300               WHEN TXN-IS-CLEAR-ALL
033400                   MOVE 20 TO PB-FUNCTION-CODE
033500               WHEN TXN-IS-CLEAR-AGE-RANGE
033600                   MOVE 30 TO PB-FUNCTION-CODE
033700                   MOVE TXN-AGE TO PB-AGE-FROM
033800                   MOVE TXN-AGE-TO TO PB-AGE-TO
033900           END-EVALUATE.
034000           CALL "PATBULK" USING PATBULKLK.
034100       250-EXIT.
034200           EXIT.
034300
034400       260-DO-EDIT-ACTION.
034500           MOVE "260-DO-EDIT-ACTION" TO PARA-NAME.
034600           CALL "PATEDIT" USING PATEDITLK, TRANSACTION-RECORD.
034700       260-EXIT.
034800           EXIT.
034900
035000*    800-WRITE-WAITING-ROOM-RPT - THE THREE QUEUE SECTIONS PLUS
035100*    THE "NEXT PATIENT" LINE, IN THAT FIXED ORDER. WRITTEN ON
035200*    EVERY PQ TRANSACTION AND AGAIN AT END OF FILE.
035300       800-WRITE-WAITING-ROOM-RPT.
035400           MOVE "800-WRITE-WAITING-ROOM-RPT" TO PARA-NAME.
035500           PERFORM 810-LIST-EMERGENCY-SECTION THRU 810-EXIT.
035600           PERFORM 820-LIST-SENIOR-SECTION THRU 820-EXIT.
035700           PERFORM 825-LIST-REGULAR-SECTION THRU 825-EXIT.
035800           PERFORM 830-WRITE-NEXT-PATIENT-LINE THRU 830-EXIT.
035900       800-EXIT.
036000           EXIT.
036100
036200       810-LIST-EMERGENCY-SECTION.
036300           MOVE SPACES TO WS-RPT-LINE.
036400           MOVE "Emergency Queue:" TO WS-RPT-LINE.
036500           WRITE RPT-REC FROM WS-RPT-LINE.
036600           MOVE 40 TO PM-FUNCTION-CODE.
036700           MOVE 1 TO PM-TYPE-CODE.
036800           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
036900           IF PM-RESULT-COUNT = ZERO
037000               MOVE SPACES TO WS-RPT-LINE
037100                   MOVE "No patients in emergency queue." TO
037200                       WS-RPT-LINE
037300               WRITE RPT-REC FROM WS-RPT-LINE
037400           ELSE
037500               PERFORM 811-WRITE-EMERG-ENTRY THRU 811-EXIT
037600                       VARYING WS-SUB FROM 1 BY 1
037700                       UNTIL WS-SUB > PM-RESULT-COUNT
037800           END-IF.
037900           MOVE SPACES TO WS-RPT-LINE.
038000           WRITE RPT-REC FROM WS-RPT-LINE.
038100       810-EXIT.
038200           EXIT.
038300       811-WRITE-EMERG-ENTRY.
038400           MOVE SPACES TO WS-RPT-LINE.
038500           MOVE WS-SUB TO WS-ENTRY-NO-O.
038600           STRING "  " DELIMITED BY SIZE
038700                  WS-ENTRY-NO-O DELIMITED BY SIZE
038800                  ". " DELIMITED BY SIZE
038900                  PM-RESULT-NAMES(WS-SUB) DELIMITED BY SIZE
039000                  INTO WS-RPT-LINE.
039100           WRITE RPT-REC FROM WS-RPT-LINE.
039200       811-EXIT.
039300           EXIT.
039400
039500       820-LIST-SENIOR-SECTION.
039600           MOVE SPACES TO WS-RPT-LINE.
039700           MOVE "Senior Queue:" TO WS-RPT-LINE.
039800           WRITE RPT-REC FROM WS-RPT-LINE.
039900           MOVE 40 TO PM-FUNCTION-CODE.
040000           MOVE 2 TO PM-TYPE-CODE.
040100           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
040200           IF PM-RESULT-COUNT = ZERO
040300               MOVE SPACES TO WS-RPT-LINE
040400               MOVE "No patients in senior queue." TO WS-RPT-LINE
040500               WRITE RPT-REC FROM WS-RPT-LINE
040600           ELSE
040700               PERFORM 821-WRITE-SENIOR-ENTRY THRU 821-EXIT
040800                       VARYING WS-SUB FROM 1 BY 1
040900                       UNTIL WS-SUB > PM-RESULT-COUNT
041000           END-IF.
041100           MOVE SPACES TO WS-RPT-LINE.
041200           WRITE RPT-REC FROM WS-RPT-LINE.
041300       820-EXIT.
041400           EXIT.
041500       821-WRITE-SENIOR-ENTRY.
041600           MOVE SPACES TO WS-RPT-LINE.
041700           MOVE WS-SUB TO WS-ENTRY-NO-O.
041800           STRING "  " DELIMITED BY SIZE
041900                  WS-ENTRY-NO-O DELIMITED BY SIZE
042000                  ". " DELIMITED BY SIZE
042100                  PM-RESULT-NAMES(WS-SUB) DELIMITED BY SIZE
042200                  INTO WS-RPT-LINE.
042300           WRITE RPT-REC FROM WS-RPT-LINE.
042400       821-EXIT.
042500           EXIT.
042600
042700       825-LIST-REGULAR-SECTION.
042800           MOVE SPACES TO WS-RPT-LINE.
042900           MOVE "Regular Queue:" TO WS-RPT-LINE.
043000           WRITE RPT-REC FROM WS-RPT-LINE.
043100           MOVE 40 TO PM-FUNCTION-CODE.
043200           MOVE 3 TO PM-TYPE-CODE.
043300           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
043400           IF PM-RESULT-COUNT = ZERO
043500               MOVE SPACES TO WS-RPT-LINE
043600               MOVE "No patients in regular queue." TO WS-RPT-LINE
043700               WRITE RPT-REC FROM WS-RPT-LINE
043800           ELSE
043900               PERFORM 826-WRITE-REGULAR-ENTRY THRU 826-EXIT
044000                       VARYING WS-SUB FROM 1 BY 1
044100                       UNTIL WS-SUB > PM-RESULT-COUNT
044200           END-IF.
044300           MOVE SPACES TO WS-RPT-LINE.
044400           WRITE RPT-REC FROM WS-RPT-LINE.
044500       825-EXIT.
044600           EXIT.
044700       826-WRITE-REGULAR-ENTRY.
044800           MOVE SPACES TO WS-RPT-LINE.
044900           MOVE WS-SUB TO WS-ENTRY-NO-O.
045000           STRING "  " DELIMITED BY SIZE
045100                  WS-ENTRY-NO-O DELIMITED BY SIZE
045200                  ". " DELIMITED BY SIZE
045300                  PM-RESULT-NAMES(WS-SUB) DELIMITED BY SIZE
045400                  INTO WS-RPT-LINE.
045500           WRITE RPT-REC FROM WS-RPT-LINE.
045600       826-EXIT.
045700           EXIT.
045800
045900       830-WRITE-NEXT-PATIENT-LINE.
046000           MOVE "830-WRITE-NEXT-PATIENT-LINE" TO PARA-NAME.
046100           MOVE 20 TO PM-FUNCTION-CODE.
046200           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
046300           MOVE SPACES TO WS-RPT-LINE.
046400           IF PM-FOUND
046500               STRING "Next patient in line: " DELIMITED BY SIZE
046600                      PATIENT-NAME DELIMITED BY SIZE
046700                      INTO WS-RPT-LINE
046800           ELSE
046900               MOVE "No patients in line." TO WS-RPT-LINE
047000           END-IF.
047100           WRITE RPT-REC FROM WS-RPT-LINE.
047200       830-EXIT.
047300           EXIT.
047400
047500*    850-WRITE-CONTROL-TOTALS - ACCUMULATED TXN-CODE COUNTS PLUS
047600*    THE FOUR END-OF-RUN QUEUE COUNTS, ONE STRING PER REPORT LINE.
047700       850-WRITE-CONTROL-TOTALS.
047800           MOVE "850-WRITE-CONTROL-TOTALS" TO PARA-NAME.
047900           MOVE TXN-COUNT-AP TO WS-AP-O.
048000           MOVE TXN-COUNT-PQ TO WS-PQ-O.
048100           MOVE TXN-COUNT-PN TO WS-PN-O.
048200           MOVE TXN-COUNT-CQ TO WS-CQ-O.
048300           MOVE TXN-COUNT-CT TO WS-CT-O.
048400           MOVE TXN-COUNT-CA TO WS-CA-O.
048500           MOVE TXN-COUNT-CR TO WS-CR-O.
048600           MOVE TXN-COUNT-EN TO WS-EN-O.
048700           MOVE TXN-COUNT-EA TO WS-EA-O.
048800           MOVE TXN-COUNT-EB TO WS-EB-O.
048900           MOVE TXN-COUNT-ET TO WS-ET-O.
049000           MOVE TXN-COUNT-EM TO WS-EM-O.
049100
049200           MOVE 70 TO PM-FUNCTION-CODE.
049300           MOVE 1 TO PM-TYPE-CODE.
049400           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
049500           MOVE PM-COUNT-RESULT TO FINAL-EMERG-COUNT, WS-EMERG-O.
049600           MOVE 2 TO PM-TYPE-CODE.
049700           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
049800           MOVE PM-COUNT-RESULT TO FINAL-SENIOR-COUNT,
049900               WS-SENIOR-O.
050000           MOVE 3 TO PM-TYPE-CODE.
050100           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
050200           MOVE PM-COUNT-RESULT TO FINAL-REGULAR-COUNT,
050300               WS-REGULAR-O.
050400           MOVE 71 TO PM-FUNCTION-CODE.
050500           CALL "PATMGMT" USING PATMGMT-LINKAGE, PATIENT-RECORD.
050600           MOVE PM-COUNT-RESULT TO FINAL-TOTAL-COUNT, WS-TOTAL-O.
050700
050800           MOVE SPACES TO WS-RPT-LINE.
050900           STRING "TRANSACTIONS PROCESSED BY CODE:    AP="
051000                      DELIMITED BY SIZE
051100                  WS-AP-O DELIMITED BY SIZE
051200                  " PQ=" DELIMITED BY SIZE
051300                  WS-PQ-O DELIMITED BY SIZE
051400                  " PN=" DELIMITED BY SIZE
051500                  WS-PN-O DELIMITED BY SIZE
051600                  " CQ=" DELIMITED BY SIZE
051700                  WS-CQ-O DELIMITED BY SIZE
051800                  " CT=" DELIMITED BY SIZE
051900                  WS-CT-O DELIMITED BY SIZE
052000                  " CA=" DELIMITED BY SIZE
052100                  WS-CA-O DELIMITED BY SIZE
052200                  " CR=" DELIMITED BY SIZE
052300                  WS-CR-O DELIMITED BY SIZE
052400                  " EN=" DELIMITED BY SIZE
052500                  WS-EN-O DELIMITED BY SIZE
052600                  " EA=" DELIMITED BY SIZE
052700                  WS-EA-O DELIMITED BY SIZE
052800                  " EB=" DELIMITED BY SIZE
052900                  WS-EB-O DELIMITED BY SIZE
053000                  " ET=" DELIMITED BY SIZE
053100                  WS-ET-O DELIMITED BY SIZE
053200                  " EM=" DELIMITED BY SIZE
053300                  WS-EM-O DELIMITED BY SIZE
053400                  INTO WS-RPT-LINE.
053500           WRITE RPT-REC FROM WS-RPT-LINE.
053600
053700           MOVE SPACES TO WS-RPT-LINE.
053800           STRING "FINAL QUEUE COUNTS:                EMERGENCY="
053900                      DELIMITED BY SIZE
054000                  WS-EMERG-O DELIMITED BY SIZE
054100                  " SENIOR=" DELIMITED BY SIZE
054200                  WS-SENIOR-O DELIMITED BY SIZE
054300                  " REGULAR=" DELIMITED BY SIZE
054400                  WS-REGULAR-O DELIMITED BY SIZE
054500                  " TOTAL=" DELIMITED BY SIZE
054600                  WS-TOTAL-O DELIMITED BY SIZE
054700                  INTO WS-RPT-LINE.
054800           WRITE RPT-REC FROM WS-RPT-LINE.
054900       850-EXIT.
055000           EXIT.
055100
055200*    860-WRITE-QUEUE-STATUS - ADVISORY ONLY, PER THE CAPACITY-
055300*    THRESHOLD RULE IN QUEPCT/QCFGTBL. DOES NOT GATE ANYTHING -
055400*    THE RUN HAS ALREADY FINISHED APPLYING EVERY TRANSACTION.
055500       860-WRITE-QUEUE-STATUS.
055600           MOVE "860-WRITE-QUEUE-STATUS" TO PARA-NAME.
055700           MOVE SPACES TO WS-RPT-LINE.
055800           MOVE "QUEUE CAPACITY STATUS (ADVISORY ONLY):" TO
055900               WS-RPT-LINE.
056000           WRITE RPT-REC FROM WS-RPT-LINE.
056100
056200           MOVE "EMERGENCY   " TO WS-STATUS-LABEL.
056300           MOVE 1 TO QP-TYPE-CODE.
056400           MOVE FINAL-EMERG-COUNT TO QP-CURRENT-COUNT.
056500           CALL "QUEPCT" USING QUEPCTLK-REC.
056600           PERFORM 861-WRITE-STATUS-LINE THRU 861-EXIT.
056700
056800           MOVE "SENIOR      " TO WS-STATUS-LABEL.
056900           MOVE 2 TO QP-TYPE-CODE.
057000           MOVE FINAL-SENIOR-COUNT TO QP-CURRENT-COUNT.
057100           CALL "QUEPCT" USING QUEPCTLK-REC.
057200           PERFORM 861-WRITE-STATUS-LINE THRU 861-EXIT.
057300
057400           MOVE "REGULAR     " TO WS-STATUS-LABEL.
057500           MOVE 3 TO QP-TYPE-CODE.
057600           MOVE FINAL-REGULAR-COUNT TO QP-CURRENT-COUNT.
057700           CALL "QUEPCT" USING QUEPCTLK-REC.
057800           PERFORM 861-WRITE-STATUS-LINE THRU 861-EXIT.
057900
058000           MOVE "TOTAL       " TO WS-STATUS-LABEL.
058100           MOVE 0 TO QP-TYPE-CODE.
058200           MOVE FINAL-TOTAL-COUNT TO QP-CURRENT-COUNT.
058300           CALL "QUEPCT" USING QUEPCTLK-REC.
058400           PERFORM 861-WRITE-STATUS-LINE THRU 861-EXIT.
058500       860-EXIT.
058600           EXIT.
058700
058800       861-WRITE-STATUS-LINE.
058900           EVALUATE TRUE
059000               WHEN QP-CRITICAL
059100                   MOVE "CRITICAL" TO WS-STATUS-WORD-O
059200               WHEN QP-WARNING
059300                   MOVE "WARNING " TO WS-STATUS-WORD-O
059400               WHEN OTHER
059500                   MOVE "NORMAL  " TO WS-STATUS-WORD-O
059600           END-EVALUATE.
059700           MOVE QP-CURRENT-COUNT TO WS-STATUS-COUNT-O.
059800           MOVE QP-MAX-CAPACITY TO WS-STATUS-MAX-O.
059900           MOVE SPACES TO WS-RPT-LINE.
060000           STRING "  " DELIMITED BY SIZE
060100                  WS-STATUS-LABEL DELIMITED BY SIZE
060200                  WS-STATUS-COUNT-O DELIMITED BY SIZE
060300                  "/" DELIMITED BY SIZE
060400                  WS-STATUS-MAX-O DELIMITED BY SIZE
060500                  "  " DELIMITED BY SIZE
060600                  WS-STATUS-WORD-O DELIMITED BY SIZE
060700                  INTO WS-RPT-LINE.
060800           WRITE RPT-REC FROM WS-RPT-LINE.
060900       861-EXIT.
061000           EXIT.
061100
061200       900-READ-TRANSACTION.
061300           READ TRANSACTION-IN
061400               AT END MOVE "N" TO MORE-TXN-SW
061500               GO TO 900-EXIT
061600           END-READ.
061700           ADD 1 TO RECORDS-READ.
061800       900-EXIT.
061900           EXIT.
062000
062100       950-OPEN-FILES.
062200           MOVE "950-OPEN-FILES" TO PARA-NAME.
062300           OPEN INPUT TRANSACTION-IN.
062400           OPEN OUTPUT QUEUE-REPORT-OUT, SYSOUT.
062500       950-EXIT.
062600           EXIT.
062700
062800       960-CLOSE-FILES.
062900           MOVE "960-CLOSE-FILES" TO PARA-NAME.
063000           CLOSE TRANSACTION-IN, QUEUE-REPORT-OUT, SYSOUT.
063100       960-EXIT.
063200           EXIT.
063300
063400       999-CLEANUP.
063500           MOVE "999-CLEANUP" TO PARA-NAME.
063600           PERFORM 960-CLOSE-FILES THRU 960-EXIT.
063700           DISPLAY "** TRANSACTIONS READ **".
063800           DISPLAY RECORDS-READ.
063900           DISPLAY "******** NORMAL END OF JOB PATCTRL ********".
064000       999-EXIT.
064100           EXIT.
064200
064300       1000-ABEND-RTN.
064400           WRITE SYSOUT-REC FROM ABEND-REC.
064500           PERFORM 960-CLOSE-FILES THRU 960-EXIT.
064600           DISPLAY "*** ABNORMAL END OF JOB-PATCTRL ***"
064700               UPON CONSOLE.
064800           MOVE +16 TO RETURN-CODE.
064900           GOBACK.
